000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BSR-SUMMARY-ENGINE.                              CR-1467 
000300 AUTHOR.         SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   05/26/1993.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   BSR.TIP13  -  BALANCE/TRANSACTION SUMMARY AND            *
001100*                 CONTROL-TOTALS PASS                        *
001200*                                                            *
001300*   FOR THE REQUESTED LIST OF USER IDS, PRODUCES ONE         *
001400*   USER-SUMMARY DETAIL LINE (OWED, OWED-TO, NET, ACTIVE     *
001500*   BALANCES, PAID, RECEIVED) PLUS A GRAND-TOTAL LINE ON     *
001600*   THE BALANCE SUMMARY REPORT.  IN THE SAME PASS, BUILDS    *
001700*   THE SYSTEM-WIDE STATS LINE FROM EVERY BALANCE,           *
001800*   SETTLEMENT, AND TRANSACTION-DETAIL ROW ON FILE - NOT     *
001900*   JUST THE REQUESTED USERS.                                *
002000*                                                            *
002100*----------------------------------------------------------*
002200*     CHANGE LOG                                             *
002300*----------------------------------------------------------*
002400* DATE      BY   REQUEST     DESCRIPTION                     *
002500*----------------------------------------------------------*
002600* 052693    MKT  CR-1188     ORIGINAL VERSION - BALANCE       *
002700*                            SUMMARY REPORT ONLY.             *
002800* 071795    MKT  CR-1231     ADDED THE SYSTEM STATS LINE AND  *
002900*                            THE TRANSACTION-DETAIL SCAN THAT *
003000*                            FEEDS IT.                        *
003100* 021598    DLP  Y2K-041     REVIEWED - DATES FLOW THROUGH    *
003200*                            AS CCYYMMDD, NO CHANGE REQUIRED. *
003300* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.      *
003400* 041502    SGP  CR-1341     ADDED THE DIVIDE-BY-ZERO GUARD   *   CR-1341 
003500*                            ON THE AVERAGE TRANSACTION       *
003600*                            AMOUNT - A ZERO-TRANSACTION RUN  *
003700*                            WAS ABENDING WITH A SIZE ERROR.  *
003800* 091907    SGP  CR-1409     "USER NNNNNNNNN" DEFAULT NAME    *
003900*                            SUBSTITUTED WHEN NO NAME SOURCE  *
004000*                            IS AVAILABLE - THIS JOB DOES NOT *
004100*                            CALL THE ONLINE APP'S USER       *
004200*                            DIRECTORY.                       *
004300* 070109    SHREENI  CR-1467 CARRIED FORWARD INTO THE SPARK   *
004400*                            METADATA COPYBOOK LIBRARY -      *
004500*                            NO LOGIC CHANGE.                 *
004600*----------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-USER-ID IS "0" THRU "9".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT BSR-USERID-LIST-IN   ASSIGN TO "USRLSTIN"
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT BSR-BAL-MASTER-FILE  ASSIGN TO "BALMSTR"
005700         ORGANIZATION IS RELATIVE
005800         ACCESS MODE IS DYNAMIC
005900         RELATIVE KEY IS WS-BAL-RELATIVE-KEY.
006000     SELECT BSR-SETTLEMENT-IN    ASSIGN TO "SETLIN"
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT BSR-TXN-DETAIL-IN    ASSIGN TO "TXNDETIN"
006300         ORGANIZATION IS SEQUENTIAL.
006400     SELECT BSR-SUMMARY-RPT-OUT  ASSIGN TO "SUMRPTOU"
006500         ORGANIZATION IS SEQUENTIAL.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  BSR-USERID-LIST-IN.
006900 01  USERID-IN-RECORD.
006910     05  USERID-IN-USER-ID            PIC 9(9).
006920     05  FILLER                       PIC X(1).
007000*----------------------------------------------------------*
007100*   BALANCE MASTER - CARRIED FROM SDCM.BALANCE              *
007200*----------------------------------------------------------*
007300 FD  BSR-BAL-MASTER-FILE.
007400 01  BAL-MASTER-RECORD.
007500     05  BAL-USER-PAIR.
007600         10  BAL-USER-1                PIC 9(9).
007700         10  BAL-USER-2                PIC 9(9).
007800     05  BAL-PAIR-KEY REDEFINES BAL-USER-PAIR
007900                                       PIC 9(18).
008000     05  BAL-AMOUNT                    PIC S9(8)V99.
008100     05  BAL-AMOUNT-PARTS REDEFINES BAL-AMOUNT.
008200         10  BAL-AMOUNT-WHOLE          PIC S9(8).
008300         10  BAL-AMOUNT-DECIMAL        PIC 9(2).
008400     05  BAL-TRANSACTION-COUNT         PIC 9(9).
008500     05  BAL-LAST-TXN-ID               PIC 9(9).
008600     05  BAL-LAST-UPDATED              PIC 9(8).
008700     05  BAL-LAST-UPDATED-DTE REDEFINES BAL-LAST-UPDATED.
008800         10  BAL-LAST-UPDATED-YYYY-DTE.
008900             15  BAL-LAST-UPDATED-CC-DTE
009000                                       PIC 9(2).
009100             15  BAL-LAST-UPDATED-YY-DTE
009200                                       PIC 9(2).
009300         10  BAL-LAST-UPDATED-MM-DTE   PIC 9(2).
009400         10  BAL-LAST-UPDATED-DD-DTE   PIC 9(2).
009500     05  BAL-SETTLED-SW                PIC X(1).
009600         88  BAL-IS-SETTLED                VALUE 'Y'.
009700         88  BAL-IS-NOT-SETTLED            VALUE 'N'.
009800     05  FILLER                        PIC X(26).
009900*----------------------------------------------------------*
010000*   SETTLEMENT - CARRIED FROM APR.TIP03                     *
010100*----------------------------------------------------------*
010200 FD  BSR-SETTLEMENT-IN.
010300 01  SETL-RECORD.
010400     05  SETL-ID                       PIC 9(9).
010500     05  SETL-PAYER-PAYEE.
010600         10  SETL-PAYER-ID             PIC 9(9).
010700         10  SETL-PAYEE-ID             PIC 9(9).
010800     05  SETL-PAYER-PAYEE-KEY REDEFINES
010900             SETL-PAYER-PAYEE          PIC 9(18).
011000     05  SETL-AMOUNT                   PIC S9(8)V99.
011100     05  SETL-AMOUNT-PARTS REDEFINES SETL-AMOUNT.
011200         10  SETL-AMOUNT-WHOLE         PIC S9(8).
011300         10  SETL-AMOUNT-DECIMAL       PIC 9(2).
011400     05  SETL-DESCRIPTION              PIC X(500).
011500     05  SETL-METHOD                   PIC X(13).
011600         88  SETL-METHOD-CASH              VALUE 'CASH'.
011700         88  SETL-METHOD-BANK-TRANSFER     VALUE 'BANK_TRANSFER'.
011800         88  SETL-METHOD-ONLINE            VALUE 'ONLINE'.
011900         88  SETL-METHOD-UPI               VALUE 'UPI'.
012000         88  SETL-METHOD-OTHER             VALUE 'OTHER'.
012100     05  SETL-STATUS                   PIC X(9).
012200         88  SETL-STATUS-PENDING           VALUE 'PENDING'.
012300         88  SETL-STATUS-COMPLETED         VALUE 'COMPLETED'.
012400         88  SETL-STATUS-CANCELLED         VALUE 'CANCELLED'.
012500         88  SETL-STATUS-FAILED            VALUE 'FAILED'.
012600     05  SETL-DATE                     PIC 9(8).
012700     05  SETL-DATE-DTE REDEFINES SETL-DATE.
012800         10  SETL-DATE-YYYY-DTE.
012900             15  SETL-DATE-CC-DTE      PIC 9(2).
013000             15  SETL-DATE-YY-DTE      PIC 9(2).
013100         10  SETL-DATE-MM-DTE          PIC 9(2).
013200         10  SETL-DATE-DD-DTE          PIC 9(2).
013300     05  SETL-CREATED-BY               PIC 9(9).
013400     05  SETL-NOTES                    PIC X(500).
013500     05  SETL-REFERENCE-ID             PIC X(50).
013600     05  FILLER                        PIC X(20).
013700*----------------------------------------------------------*
013800*   TRANSACTION DETAIL - CARRIED FROM DVRA.TIP01            *
013900*----------------------------------------------------------*
014000 FD  BSR-TXN-DETAIL-IN.
014100 01  TXN-DETAIL-RECORD.
014200     05  TXN-ID                        PIC 9(9).
014300     05  TXN-GROUP-ID                  PIC X(20).
014400     05  TXN-PARTICIPANT-PAIR.
014500         10  TXN-PAID-BY               PIC 9(9).
014600         10  TXN-OWED-BY               PIC 9(9).
014700     05  TXN-PARTICIPANT-PAIR-KEY REDEFINES
014800             TXN-PARTICIPANT-PAIR      PIC 9(18).
014900     05  TXN-AMOUNT                    PIC S9(8)V99.
015000     05  TXN-AMOUNT-PARTS REDEFINES TXN-AMOUNT.
015100         10  TXN-AMOUNT-WHOLE          PIC S9(8).
015200         10  TXN-AMOUNT-DECIMAL        PIC 9(2).
015300     05  TXN-TOTAL-AMOUNT              PIC S9(8)V99.
015400     05  TXN-DESCRIPTION               PIC X(500).
015500     05  TXN-CATEGORY                  PIC X(100).
015600     05  TXN-SPLIT-TYPE                PIC X(10).
015700         88  TXN-SPLIT-EQUAL               VALUE 'EQUAL'.
015800         88  TXN-SPLIT-EXACT               VALUE 'EXACT'.
015900         88  TXN-SPLIT-PERCENTAGE          VALUE 'PERCENTAGE'.
016000     05  TXN-STATUS                    PIC X(9).
016100         88  TXN-STATUS-ACTIVE             VALUE 'ACTIVE'.
016200         88  TXN-STATUS-CANCELLED          VALUE 'CANCELLED'.
016300         88  TXN-STATUS-SETTLED            VALUE 'SETTLED'.
016400     05  TXN-CREATED-BY                PIC 9(9).
016500     05  TXN-DATE                      PIC 9(8).
016600     05  TXN-DATE-DTE REDEFINES TXN-DATE.
016700         10  TXN-DATE-YYYY-DTE.
016800             15  TXN-DATE-CC-DTE       PIC 9(2).
016900             15  TXN-DATE-YY-DTE       PIC 9(2).
017000         10  TXN-DATE-MM-DTE           PIC 9(2).
017100         10  TXN-DATE-DD-DTE           PIC 9(2).
017200     05  TXN-NOTES                     PIC X(500).
017300     05  FILLER                        PIC X(10).
017400*----------------------------------------------------------*
017500*   REPORT LINES - CARRIED FROM DFA.TIP02                   *
017600*----------------------------------------------------------*
017700 FD  BSR-SUMMARY-RPT-OUT.
017800 01  BSR-DETAIL-LINE.
017900     05  BSR-DL-USER-ID                PIC ZZZZZZZZ9.
018000     05  FILLER                        PIC X(1)  VALUE SPACES.
018100     05  BSR-DL-USER-NAME              PIC X(30).
018200     05  FILLER                        PIC X(1)  VALUE SPACES.
018300     05  BSR-DL-TOTAL-OWED             PIC ZZZZZZZZZ9.99-.
018400     05  FILLER                        PIC X(1)  VALUE SPACES.
018500     05  BSR-DL-TOTAL-OWED-TO          PIC ZZZZZZZZZ9.99-.
018600     05  FILLER                        PIC X(1)  VALUE SPACES.
018700     05  BSR-DL-NET-BALANCE            PIC ZZZZZZZZZZ9.99-.
018800     05  FILLER                        PIC X(1)  VALUE SPACES.
018900     05  BSR-DL-ACTIVE-BALANCES        PIC ZZZZZ9.
019000     05  FILLER                        PIC X(1)  VALUE SPACES.
019100     05  BSR-DL-TOTAL-PAID             PIC ZZZZZZZZZ9.99-.
019200     05  FILLER                        PIC X(1)  VALUE SPACES.
019300     05  BSR-DL-TOTAL-RECEIVED         PIC ZZZZZZZZZ9.99-.
019400     05  FILLER                        PIC X(20) VALUE SPACES.
019500 01  BSR-TOTAL-LINE.
019600     05  FILLER                        PIC X(11)
019700             VALUE 'GRAND TOTAL'.
019800     05  FILLER                        PIC X(31) VALUE SPACES.
019900     05  BSR-TL-TOTAL-OWED             PIC ZZZZZZZZZ9.99-.
020000     05  FILLER                        PIC X(1)  VALUE SPACES.
020100     05  BSR-TL-TOTAL-OWED-TO          PIC ZZZZZZZZZ9.99-.
020200     05  FILLER                        PIC X(15) VALUE SPACES.
020300     05  BSR-TL-TOTAL-PAID             PIC ZZZZZZZZZ9.99-.
020400     05  FILLER                        PIC X(1)  VALUE SPACES.
020500     05  BSR-TL-TOTAL-RECEIVED         PIC ZZZZZZZZZ9.99-.
020600     05  FILLER                        PIC X(20) VALUE SPACES.
020700 01  SSR-STATS-LINE.
020800     05  FILLER                        PIC X(17)
020900             VALUE 'ACTIVE BALANCES: '.
021000     05  SSR-SL-ACTIVE-BALANCES        PIC ZZZZZ9.
021100     05  FILLER                        PIC X(19)
021200             VALUE ' TOTAL OUTSTANDING:'.
021300     05  SSR-SL-TOTAL-OUTSTANDING      PIC ZZZZZZZZZ9.99-.
021400     05  FILLER                        PIC X(23)
021500             VALUE ' COMPLETED SETTLEMENTS:'.
021600     05  SSR-SL-COMPLETED-SETL-CT      PIC ZZZZZ9.
021700     05  FILLER                        PIC X(14)
021800             VALUE ' TOTAL SETTLED:'.
021900     05  SSR-SL-TOTAL-SETTLED          PIC ZZZZZZZZZ9.99-.
022000     05  FILLER                        PIC X(21)
022100             VALUE ' ACTIVE TRANSACTIONS:'.
022200     05  SSR-SL-ACTIVE-TXN-CT          PIC ZZZZZ9.
022300     05  FILLER                        PIC X(13)
022400             VALUE ' TOTAL VOLUME:'.
022500     05  SSR-SL-TOTAL-VOLUME           PIC ZZZZZZZZZ9.99-.
022600     05  FILLER                        PIC X(9)
022700             VALUE ' AVERAGE:'.
022800     05  SSR-SL-AVERAGE-TXN-AMT        PIC ZZZZZ9.99-.
022900     05  FILLER                        PIC X(10) VALUE SPACES.
023000 WORKING-STORAGE SECTION.
023100*----------------------------------------------------------*
023200*   SWITCHES                                                *
023300*----------------------------------------------------------*
023400 77  WS-EOF-USERID-SW              PIC X(1)      VALUE 'N'.
023500     88  WS-EOF-USERID                            VALUE 'Y'.
023600 77  WS-BAL-LOAD-EOF-SW            PIC X(1)      VALUE 'N'.
023700     88  WS-BAL-LOAD-EOF                          VALUE 'Y'.
023800 77  WS-EOF-SETL-SW                PIC X(1)      VALUE 'N'.
023900     88  WS-EOF-SETL                             VALUE 'Y'.
024000 77  WS-EOF-TXN-SW                 PIC X(1)      VALUE 'N'.
024100     88  WS-EOF-TXN                              VALUE 'Y'.
024200 77  WS-USER1-FOUND-SW             PIC X(1)      VALUE 'N'.
024300     88  WS-USER1-FOUND                           VALUE 'Y'.
024400 77  WS-USER2-FOUND-SW             PIC X(1)      VALUE 'N'.
024500     88  WS-USER2-FOUND                           VALUE 'Y'.
024600 77  WS-PAYER-FOUND-SW             PIC X(1)      VALUE 'N'.
024700     88  WS-PAYER-FOUND                            VALUE 'Y'.
024800 77  WS-PAYEE-FOUND-SW             PIC X(1)      VALUE 'N'.
024900     88  WS-PAYEE-FOUND                            VALUE 'Y'.
025000*----------------------------------------------------------*
025100*   COUNTERS AND SUBSCRIPTS (ALL COMP PER SHOP STANDARD)    *
025200*----------------------------------------------------------*
025300 77  WS-USERID-COUNT               PIC 9(9)  COMP VALUE ZERO.
025400 77  WS-BAL-RELATIVE-KEY           PIC 9(9)  COMP VALUE ZERO.
025500 77  WS-US-NDX-SAVE                PIC 9(9)  COMP VALUE ZERO.
025600 77  WS-SYS-ACTIVE-BAL-CT          PIC 9(9)  COMP VALUE ZERO.
025700 77  WS-SYS-COMPLETED-SETL-CT      PIC 9(9)  COMP VALUE ZERO.
025800 77  WS-SYS-ACTIVE-TXN-CT          PIC 9(9)  COMP VALUE ZERO.
025900*----------------------------------------------------------*
026000*   WORK AREAS AND SYSTEM-WIDE ACCUMULATORS                 *
026100*----------------------------------------------------------*
026200 77  WS-BAL-ABS-AMOUNT             PIC S9(8)V99.
026300 77  WS-SYS-TOTAL-OUTSTANDING      PIC S9(8)V99  VALUE ZERO.
026400 77  WS-SYS-TOTAL-SETTLED          PIC S9(8)V99  VALUE ZERO.
026500 77  WS-SYS-TOTAL-VOLUME           PIC S9(8)V99  VALUE ZERO.
026600 77  WS-SYS-AVERAGE-TXN-AMT        PIC S9(8)V99  VALUE ZERO.
026700 77  WS-GRAND-TOTAL-OWED           PIC S9(8)V99  VALUE ZERO.
026800 77  WS-GRAND-TOTAL-OWED-TO        PIC S9(8)V99  VALUE ZERO.
026900 77  WS-GRAND-TOTAL-PAID           PIC S9(8)V99  VALUE ZERO.
027000 77  WS-GRAND-TOTAL-RECEIVED       PIC S9(8)V99  VALUE ZERO.
027100 77  WS-DL-NET-BALANCE             PIC S9(8)V99.
027200*----------------------------------------------------------*
027300*   REQUESTED-USER SUMMARY TABLE                            *
027400*----------------------------------------------------------*
027500 01  WS-USER-SUM-TABLE.
027600     05  WS-US-ENTRY OCCURS 200 TIMES
027700                 INDEXED BY WS-US-NDX.
027800         10  WS-US-USER-ID             PIC 9(9).
027900         10  WS-US-TOTAL-OWED          PIC S9(8)V99.
028000         10  WS-US-TOTAL-OWED-TO       PIC S9(8)V99.
028100         10  WS-US-ACTIVE-BAL-CT       PIC 9(9) COMP.
028200         10  WS-US-TOTAL-PAID          PIC S9(8)V99.
028300         10  WS-US-TOTAL-RECEIVED      PIC S9(8)V99.
028310         10  FILLER                    PIC X(1).
028400 PROCEDURE DIVISION.
028500*----------------------------------------------------------*
028600*   0000  MAINLINE                                         *
028700*----------------------------------------------------------*
028800 0000-MAINLINE-RTN.
028900     PERFORM 1000-LOAD-USERID-LIST-RTN THRU 1000-EXIT.
029000     PERFORM 2000-SCAN-BALANCES-RTN THRU 2000-EXIT.
029100     PERFORM 3000-SCAN-SETTLEMENTS-RTN THRU 3000-EXIT.
029200     PERFORM 4000-SCAN-TRANSACTIONS-RTN THRU 4000-EXIT.
029300     PERFORM 5000-PRINT-BAL-SUMMARY-RTN THRU 5000-EXIT.
029400     PERFORM 6000-PRINT-STATS-RTN THRU 6000-EXIT.
029500     PERFORM 8000-TERMINATION-RTN THRU 8000-EXIT.
029600     STOP RUN.
029700*----------------------------------------------------------*
029800*   1000  LOAD THE REQUESTED USER-ID LIST                   *
029900*----------------------------------------------------------*
030000 1000-LOAD-USERID-LIST-RTN.
030100     OPEN INPUT BSR-USERID-LIST-IN.
030200     PERFORM 1100-READ-ONE-USERID-RTN THRU 1100-EXIT
030300         UNTIL WS-EOF-USERID.
030400     CLOSE BSR-USERID-LIST-IN.
030500     OPEN INPUT BSR-BAL-MASTER-FILE.
030600     OPEN INPUT BSR-SETTLEMENT-IN.
030700     OPEN INPUT BSR-TXN-DETAIL-IN.
030800     OPEN OUTPUT BSR-SUMMARY-RPT-OUT.
030900 1000-EXIT.
031000     EXIT.
031100 1100-READ-ONE-USERID-RTN.
031200     READ BSR-USERID-LIST-IN
031300         AT END
031400             SET WS-EOF-USERID TO TRUE
031500     END-READ.
031550     IF WS-EOF-USERID
031560         GO TO 1100-EXIT
031570     END-IF.
031600     ADD 1 TO WS-USERID-COUNT.
031700     SET WS-US-NDX TO WS-USERID-COUNT.
031800     MOVE USERID-IN-USER-ID TO WS-US-USER-ID (WS-US-NDX).
031900     MOVE ZERO TO WS-US-TOTAL-OWED (WS-US-NDX).
032000     MOVE ZERO TO WS-US-TOTAL-OWED-TO (WS-US-NDX).
032100     MOVE ZERO TO WS-US-ACTIVE-BAL-CT (WS-US-NDX).
032200     MOVE ZERO TO WS-US-TOTAL-PAID (WS-US-NDX).
032400     MOVE ZERO TO WS-US-TOTAL-RECEIVED (WS-US-NDX).
032600 1100-EXIT.
032700     EXIT.
032800*----------------------------------------------------------*
032900*   2000  SCAN THE BALANCE MASTER - SYSTEM STATS PLUS       *
033000*         PER-USER OWED/OWED-TO/ACTIVE-COUNT                *
033100*----------------------------------------------------------*
033200 2000-SCAN-BALANCES-RTN.
033300     MOVE 1 TO WS-BAL-RELATIVE-KEY.
033400     PERFORM 2100-SCAN-ONE-BAL-RTN THRU 2100-EXIT
033500         UNTIL WS-BAL-LOAD-EOF.
033600 2000-EXIT.
033700     EXIT.
033800 2100-SCAN-ONE-BAL-RTN.
033900     READ BSR-BAL-MASTER-FILE
034000         INVALID KEY
034100             SET WS-BAL-LOAD-EOF TO TRUE
034200     END-READ.
034250     IF WS-BAL-LOAD-EOF
034260         GO TO 2100-EXIT
034270     END-IF.
034400     ADD 1 TO WS-BAL-RELATIVE-KEY.
034500     PERFORM 2110-APPLY-ONE-BAL-RTN THRU 2110-EXIT.
034700 2100-EXIT.
034800     EXIT.
034900 2110-APPLY-ONE-BAL-RTN.
035000     IF BAL-AMOUNT >= ZERO
035100         MOVE BAL-AMOUNT TO WS-BAL-ABS-AMOUNT
035200     ELSE
035300         COMPUTE WS-BAL-ABS-AMOUNT = ZERO - BAL-AMOUNT
035400     END-IF.
035500     IF WS-BAL-ABS-AMOUNT > .01
035600         ADD 1 TO WS-SYS-ACTIVE-BAL-CT
035700         ADD WS-BAL-ABS-AMOUNT TO WS-SYS-TOTAL-OUTSTANDING
035800     END-IF.
035900     SET WS-USER1-FOUND-SW TO 'N'.
036000     SET WS-US-NDX TO 1.
036100     SEARCH WS-US-ENTRY
036200         AT END
036300             SET WS-USER1-FOUND-SW TO 'N'
036400         WHEN WS-US-USER-ID (WS-US-NDX) = BAL-USER-1
036500             SET WS-USER1-FOUND TO TRUE
036600     END-SEARCH.
036700     IF WS-USER1-FOUND
036800         MOVE WS-US-NDX TO WS-US-NDX-SAVE
036900         IF BAL-AMOUNT > ZERO
037000             ADD BAL-AMOUNT TO WS-US-TOTAL-OWED (WS-US-NDX-SAVE)
037100         ELSE
037200             IF BAL-AMOUNT < ZERO
037300                 ADD WS-BAL-ABS-AMOUNT
037400                     TO WS-US-TOTAL-OWED-TO (WS-US-NDX-SAVE)
037500             END-IF
037600         END-IF
037700         IF WS-BAL-ABS-AMOUNT > .01
037800             ADD 1 TO WS-US-ACTIVE-BAL-CT (WS-US-NDX-SAVE)
037900         END-IF
038000     END-IF.
038100     SET WS-USER2-FOUND-SW TO 'N'.
038200     SET WS-US-NDX TO 1.
038300     SEARCH WS-US-ENTRY
038400         AT END
038500             SET WS-USER2-FOUND-SW TO 'N'
038600         WHEN WS-US-USER-ID (WS-US-NDX) = BAL-USER-2
038700             SET WS-USER2-FOUND TO TRUE
038800     END-SEARCH.
038900     IF WS-USER2-FOUND
039000         MOVE WS-US-NDX TO WS-US-NDX-SAVE
039100         IF BAL-AMOUNT < ZERO
039200             ADD WS-BAL-ABS-AMOUNT
039300                 TO WS-US-TOTAL-OWED (WS-US-NDX-SAVE)
039400         ELSE
039500             IF BAL-AMOUNT > ZERO
039600                 ADD BAL-AMOUNT
039700                     TO WS-US-TOTAL-OWED-TO (WS-US-NDX-SAVE)
039800             END-IF
039900         END-IF
040000         IF WS-BAL-ABS-AMOUNT > .01
040100             ADD 1 TO WS-US-ACTIVE-BAL-CT (WS-US-NDX-SAVE)
040200         END-IF
040300     END-IF.
040400 2110-EXIT.
040500     EXIT.
040600*----------------------------------------------------------*
040700*   3000  SCAN SETTLEMENTS - SYSTEM STATS PLUS PER-USER     *
040800*         PAID/RECEIVED (COMPLETED SETTLEMENTS ONLY)        *
040900*----------------------------------------------------------*
041000 3000-SCAN-SETTLEMENTS-RTN.
041100     PERFORM 3100-SCAN-ONE-SETL-RTN THRU 3100-EXIT
041200         UNTIL WS-EOF-SETL.
041300 3000-EXIT.
041400     EXIT.
041500 3100-SCAN-ONE-SETL-RTN.
041600     READ BSR-SETTLEMENT-IN
041700         AT END
041800             SET WS-EOF-SETL TO TRUE
041900     END-READ.
041950     IF WS-EOF-SETL
041960         GO TO 3100-EXIT
041970     END-IF.
042000     IF SETL-STATUS-COMPLETED
042100         ADD 1 TO WS-SYS-COMPLETED-SETL-CT
042200         ADD SETL-AMOUNT TO WS-SYS-TOTAL-SETTLED
042300         PERFORM 3110-APPLY-ONE-SETL-RTN THRU 3110-EXIT
042400     END-IF.
042500 3100-EXIT.
042600     EXIT.
042700 3110-APPLY-ONE-SETL-RTN.
042800     SET WS-PAYER-FOUND-SW TO 'N'.
042900     SET WS-US-NDX TO 1.
043000     SEARCH WS-US-ENTRY
043100         AT END
043200             SET WS-PAYER-FOUND-SW TO 'N'
043300         WHEN WS-US-USER-ID (WS-US-NDX) = SETL-PAYER-ID
043400             SET WS-PAYER-FOUND TO TRUE
043500             ADD SETL-AMOUNT TO WS-US-TOTAL-PAID (WS-US-NDX)
043600     END-SEARCH.
043700     SET WS-PAYEE-FOUND-SW TO 'N'.
043800     SET WS-US-NDX TO 1.
043900     SEARCH WS-US-ENTRY
044000         AT END
044100             SET WS-PAYEE-FOUND-SW TO 'N'
044200         WHEN WS-US-USER-ID (WS-US-NDX) = SETL-PAYEE-ID
044300             SET WS-PAYEE-FOUND TO TRUE
044400             ADD SETL-AMOUNT TO WS-US-TOTAL-RECEIVED (WS-US-NDX)
044500     END-SEARCH.
044600 3110-EXIT.
044700     EXIT.
044800*----------------------------------------------------------*
044900*   4000  SCAN TRANSACTION-DETAIL - SYSTEM STATS ONLY       *
045000*         (ACTIVE TRANSACTION COUNT AND VOLUME)             *
045100*----------------------------------------------------------*
045200 4000-SCAN-TRANSACTIONS-RTN.
045300     PERFORM 4100-SCAN-ONE-TXN-RTN THRU 4100-EXIT
045400         UNTIL WS-EOF-TXN.
045500 4000-EXIT.
045600     EXIT.
045700 4100-SCAN-ONE-TXN-RTN.
045800     READ BSR-TXN-DETAIL-IN
045900         AT END
046000             SET WS-EOF-TXN TO TRUE
046100     END-READ.
046150     IF WS-EOF-TXN
046160         GO TO 4100-EXIT
046170     END-IF.
046200     IF TXN-STATUS-ACTIVE
046300         ADD 1 TO WS-SYS-ACTIVE-TXN-CT
046400         ADD TXN-AMOUNT TO WS-SYS-TOTAL-VOLUME
046500     END-IF.
046600 4100-EXIT.
046700     EXIT.
046800*----------------------------------------------------------*
046900*   5000  PRINT THE BALANCE SUMMARY REPORT - ONE DETAIL     *
047000*         LINE PER REQUESTED USER PLUS A GRAND-TOTAL LINE   *
047100*----------------------------------------------------------*
047200 5000-PRINT-BAL-SUMMARY-RTN.
047300     PERFORM 5100-PRINT-ONE-DETAIL-RTN THRU 5100-EXIT
047400             VARYING WS-US-NDX FROM 1 BY 1
047500             UNTIL WS-US-NDX > WS-USERID-COUNT.
047700     MOVE WS-GRAND-TOTAL-OWED     TO BSR-TL-TOTAL-OWED.
047800     MOVE WS-GRAND-TOTAL-OWED-TO  TO BSR-TL-TOTAL-OWED-TO.
047900     MOVE WS-GRAND-TOTAL-PAID     TO BSR-TL-TOTAL-PAID.
048000     MOVE WS-GRAND-TOTAL-RECEIVED TO BSR-TL-TOTAL-RECEIVED.
048100     WRITE BSR-TOTAL-LINE.
048200 5000-EXIT.
048300     EXIT.
048400 5100-PRINT-ONE-DETAIL-RTN.
048500     MOVE WS-US-USER-ID (WS-US-NDX)  TO BSR-DL-USER-ID.
048600     MOVE SPACES                     TO BSR-DL-USER-NAME.
048700     STRING 'USER ' DELIMITED BY SIZE
048800             WS-US-USER-ID (WS-US-NDX) DELIMITED BY SIZE
048900             INTO BSR-DL-USER-NAME
049000     END-STRING.
049100     MOVE WS-US-TOTAL-OWED (WS-US-NDX)    TO BSR-DL-TOTAL-OWED.
049200     MOVE WS-US-TOTAL-OWED-TO (WS-US-NDX) TO BSR-DL-TOTAL-OWED-TO.
049300     COMPUTE WS-DL-NET-BALANCE =
049400             WS-US-TOTAL-OWED-TO (WS-US-NDX)
049500             - WS-US-TOTAL-OWED (WS-US-NDX).
049600     MOVE WS-DL-NET-BALANCE               TO BSR-DL-NET-BALANCE.
049700     MOVE WS-US-ACTIVE-BAL-CT (WS-US-NDX) TO BSR-DL-ACTIVE-BALANCES.
049800     MOVE WS-US-TOTAL-PAID (WS-US-NDX)    TO BSR-DL-TOTAL-PAID.
049900     MOVE WS-US-TOTAL-RECEIVED (WS-US-NDX) TO BSR-DL-TOTAL-RECEIVED.
050000     WRITE BSR-DETAIL-LINE.
050100     ADD WS-US-TOTAL-OWED (WS-US-NDX)     TO WS-GRAND-TOTAL-OWED.
050200     ADD WS-US-TOTAL-OWED-TO (WS-US-NDX)  TO WS-GRAND-TOTAL-OWED-TO.
050300     ADD WS-US-TOTAL-PAID (WS-US-NDX)     TO WS-GRAND-TOTAL-PAID.
050400     ADD WS-US-TOTAL-RECEIVED (WS-US-NDX) TO WS-GRAND-TOTAL-RECEIVED.
050500 5100-EXIT.
050600     EXIT.
050700*----------------------------------------------------------*
050800*   6000  PRINT THE SYSTEM STATS LINE                       *
050900*----------------------------------------------------------*
051000 6000-PRINT-STATS-RTN.
051100     IF WS-SYS-ACTIVE-TXN-CT = ZERO
051200         MOVE ZERO TO WS-SYS-AVERAGE-TXN-AMT
051300     ELSE
051400         COMPUTE WS-SYS-AVERAGE-TXN-AMT ROUNDED =
051500                 WS-SYS-TOTAL-VOLUME / WS-SYS-ACTIVE-TXN-CT
051600     END-IF.
051700     MOVE WS-SYS-ACTIVE-BAL-CT      TO SSR-SL-ACTIVE-BALANCES.
051800     MOVE WS-SYS-TOTAL-OUTSTANDING  TO SSR-SL-TOTAL-OUTSTANDING.
051900     MOVE WS-SYS-COMPLETED-SETL-CT  TO SSR-SL-COMPLETED-SETL-CT.
052000     MOVE WS-SYS-TOTAL-SETTLED      TO SSR-SL-TOTAL-SETTLED.
052100     MOVE WS-SYS-ACTIVE-TXN-CT      TO SSR-SL-ACTIVE-TXN-CT.
052200     MOVE WS-SYS-TOTAL-VOLUME       TO SSR-SL-TOTAL-VOLUME.
052300     MOVE WS-SYS-AVERAGE-TXN-AMT    TO SSR-SL-AVERAGE-TXN-AMT.
052400     WRITE SSR-STATS-LINE.
052500 6000-EXIT.
052600     EXIT.
052700*----------------------------------------------------------*
052800*   8000  TERMINATION                                      *
052900*----------------------------------------------------------*
053000 8000-TERMINATION-RTN.
053100     CLOSE BSR-BAL-MASTER-FILE.
053200     CLOSE BSR-SETTLEMENT-IN.
053300     CLOSE BSR-TXN-DETAIL-IN.
053400     CLOSE BSR-SUMMARY-RPT-OUT.
053500     DISPLAY 'BSR.TIP13 USERS SUMMARIZED    = ' WS-USERID-COUNT.
053600     DISPLAY 'BSR.TIP13 ACTIVE BALANCES      = ' WS-SYS-ACTIVE-BAL-CT.
053700     DISPLAY 'BSR.TIP13 ACTIVE TRANSACTIONS  = ' WS-SYS-ACTIVE-TXN-CT.
053800 8000-EXIT.
053900     EXIT.
