000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DFA-SUM-USER-RECORD.                             CR-1467 
000300 AUTHOR.         DST. MODIFIED BY SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   DFA.TIP02  -  USER SUMMARY RECORD AND ITS TWO PRINT      *
001100*                 REPORT LINE LAYOUTS                        *
001200*                                                            *
001300*   ONE SUM-USER-RECORD PER USER ON DEMAND FOR THE GXL       *
001400*   (GROUP EXPENSE LEDGER) SUBSYSTEM, PRODUCED BY THE        *
001500*   BALANCE/TRANSACTION SUMMARY PASS (BSR.TIP13).  THE       *
001600*   BSR-DETAIL-LINE/BSR-TOTAL-LINE PAIR IS THE PRINT IMAGE   *
001700*   OF THE BALANCE SUMMARY REPORT; SSR-STATS-LINE IS THE     *
001800*   ONE-LINE SYSTEM STATS REPORT.                            *
001900*                                                            *
002000*----------------------------------------------------------*
002100*     CHANGE LOG                                             *
002200*----------------------------------------------------------*
002300* DATE      BY   REQUEST     DESCRIPTION                     *
002400*----------------------------------------------------------*
002500* 070109    DST  ----------  ORIGINAL DFA DIRECT FINANCIAL   *
002600*                            ACTIVITY MULTI-FORMAT FEED.     *
002700* 081991    RJH  CR-1061     RENAMED OFF THE DFA MULTI-      *
002800*                            FORMAT SHAPE ONTO THE GXL       *
002900*                            USER SUMMARY LAYOUT - DROPPED   *
003000*                            THE TEN DETAIL-RECORD AREAS,    *
003100*                            KEPT THE ONE-01-PLUS-REDEFINES  *
003200*                            HOUSE STYLE.                    *
003300* 052693    MKT  CR-1188     ADDED THE BSR-DETAIL-LINE AND   *
003400*                            BSR-TOTAL-LINE PRINT IMAGES FOR *
003500*                            THE BALANCE SUMMARY REPORT.     *
003600* 071795    MKT  CR-1231     ADDED THE SSR-STATS-LINE PRINT  *
003700*                            IMAGE FOR THE SYSTEM STATS      *
003800*                            REPORT.                         *
003900* 021598    DLP  Y2K-041     REVIEWED - NO DATE FIELDS ON    *
004000*                            THIS FEED, NO CHANGE REQUIRED.  *
004100* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.     *
004200* 041502    SGP  CR-1341     ADDED SUM-NET-BALANCE-PARTS     *
004300*                            REDEFINES FOR THE EDIT ROUTINE. *
004400* 091907    SGP  CR-1409     ADDED SUM-TOTALS-GROUP AND ITS  *
004500*                            SUM-TOTALS-RAW REDEFINES SO THE *
004600*                            CONTROL-BREAK TOTAL LINE CAN    *
004700*                            ZERO ALL FOUR ACCUMULATORS IN   *
004800*                            ONE MOVE.                       *
004900* 070109    SHREENI  ------  CARRIED FORWARD INTO THE SPARK  *
005000*                            METADATA COPYBOOK LIBRARY AS-IS.*
005010* 091314    SHREENI  CR-1483     ADDED SUM-USER-ID-PARTS       *
005020*                            REDEFINES SO THE GROUP-LEDGER     *
005030*                            SECURITY INDEX CAN SPLIT THE ID   *
005040*                            INTO ITS REGION/SEQUENCE HALVES.  *
005100*----------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-USER-ID IS "0" THRU "9".
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT DFA-SUM-USER-RECORD  ASSIGN TO "FNAME".
006000     SELECT DFA-BSR-REPORT-LINE  ASSIGN TO "PNAME".
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  DFA-SUM-USER-RECORD.
006400 01  SUM-USER-RECORD.
006500     05  SUM-USER-ID                   PIC 9(9).
006550     05  SUM-USER-ID-PARTS REDEFINES SUM-USER-ID.
006560         10  SUM-USER-REGION-CD        PIC 9(3).
006570         10  SUM-USER-SEQ-NO           PIC 9(6).
006600     05  SUM-TOTALS-GROUP.
006700         10  SUM-TOTAL-OWED            PIC S9(8)V99.
006800         10  SUM-TOTAL-OWED-TO         PIC S9(8)V99.
006900         10  SUM-NET-BALANCE           PIC S9(8)V99.
007000         10  SUM-TOTAL-PAID            PIC S9(8)V99.
007100         10  SUM-TOTAL-RECEIVED        PIC S9(8)V99.
007200     05  SUM-TOTALS-RAW REDEFINES SUM-TOTALS-GROUP
007300                 PIC X(55).
007400     05  SUM-NET-BALANCE-PARTS REDEFINES SUM-NET-BALANCE.
007500         10  SUM-NET-BALANCE-WHOLE     PIC S9(8).
007600         10  SUM-NET-BALANCE-DECIMAL   PIC 9(2).
007700     05  SUM-ACTIVE-BAL-COUNT          PIC 9(9).
007800     05  FILLER                        PIC X(20).
007900 FD  DFA-BSR-REPORT-LINE.
008000 01  BSR-DETAIL-LINE.
008100     05  BSR-DL-USER-ID                PIC ZZZZZZZZ9.
008200     05  FILLER                        PIC X(1)  VALUE SPACES.
008300     05  BSR-DL-USER-NAME              PIC X(30).
008400     05  FILLER                        PIC X(1)  VALUE SPACES.
008500     05  BSR-DL-TOTAL-OWED             PIC ZZZZZZZZZ9.99-.
008600     05  FILLER                        PIC X(1)  VALUE SPACES.
008700     05  BSR-DL-TOTAL-OWED-TO          PIC ZZZZZZZZZ9.99-.
008800     05  FILLER                        PIC X(1)  VALUE SPACES.
008900     05  BSR-DL-NET-BALANCE            PIC ZZZZZZZZZZ9.99-.
009000     05  FILLER                        PIC X(1)  VALUE SPACES.
009100     05  BSR-DL-ACTIVE-BALANCES        PIC ZZZZZ9.
009200     05  FILLER                        PIC X(1)  VALUE SPACES.
009300     05  BSR-DL-TOTAL-PAID             PIC ZZZZZZZZZ9.99-.
009400     05  FILLER                        PIC X(1)  VALUE SPACES.
009500     05  BSR-DL-TOTAL-RECEIVED         PIC ZZZZZZZZZ9.99-.
009600     05  FILLER                        PIC X(20) VALUE SPACES.
009700 01  BSR-TOTAL-LINE.
009800     05  FILLER                        PIC X(11)
009900             VALUE 'GRAND TOTAL'.
010000     05  FILLER                        PIC X(31) VALUE SPACES.
010100     05  BSR-TL-TOTAL-OWED             PIC ZZZZZZZZZ9.99-.
010200     05  FILLER                        PIC X(1)  VALUE SPACES.
010300     05  BSR-TL-TOTAL-OWED-TO          PIC ZZZZZZZZZ9.99-.
010400     05  FILLER                        PIC X(15) VALUE SPACES.
010500     05  BSR-TL-TOTAL-PAID             PIC ZZZZZZZZZ9.99-.
010600     05  FILLER                        PIC X(1)  VALUE SPACES.
010700     05  BSR-TL-TOTAL-RECEIVED         PIC ZZZZZZZZZ9.99-.
010800     05  FILLER                        PIC X(20) VALUE SPACES.
010900 01  SSR-STATS-LINE.
011000     05  FILLER                        PIC X(17)
011100             VALUE 'ACTIVE BALANCES: '.
011200     05  SSR-SL-ACTIVE-BALANCES        PIC ZZZZZ9.
011300     05  FILLER                        PIC X(19)
011400             VALUE ' TOTAL OUTSTANDING:'.
011500     05  SSR-SL-TOTAL-OUTSTANDING      PIC ZZZZZZZZZ9.99-.
011600     05  FILLER                        PIC X(23)
011700             VALUE ' COMPLETED SETTLEMENTS:'.
011800     05  SSR-SL-COMPLETED-SETL-CT      PIC ZZZZZ9.
011900     05  FILLER                        PIC X(14)
012000             VALUE ' TOTAL SETTLED:'.
012100     05  SSR-SL-TOTAL-SETTLED          PIC ZZZZZZZZZ9.99-.
012200     05  FILLER                        PIC X(21)
012300             VALUE ' ACTIVE TRANSACTIONS:'.
012400     05  SSR-SL-ACTIVE-TXN-CT          PIC ZZZZZ9.
012500     05  FILLER                        PIC X(13)
012600             VALUE ' TOTAL VOLUME:'.
012700     05  SSR-SL-TOTAL-VOLUME           PIC ZZZZZZZZZ9.99-.
012800     05  FILLER                        PIC X(9)
012900             VALUE ' AVERAGE:'.
013000     05  SSR-SL-AVERAGE-TXN-AMT        PIC ZZZZZ9.99-.
013100     05  FILLER                        PIC X(10) VALUE SPACES.
013200 WORKING-STORAGE SECTION.
013300 01  WS-DFA-SUMMARY-COUNTERS.
013400     05  WS-SUM-RECS-WRITTEN-CT        PIC 9(9) COMP.
013500     05  WS-SUM-USERS-ON-RUN-CT        PIC 9(9) COMP.
013600     05  FILLER                        PIC X(20).
013700 PROCEDURE DIVISION.
013800 0000-STOP-RTN.
013900     STOP RUN.
