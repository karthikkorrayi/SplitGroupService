000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SDCM-BALANCE-MASTER.                             CR-1467 
000300 AUTHOR.         DST. MODIFIED BY SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   SDCM.BALANCE  -  PAIRWISE NET BALANCE MASTER RECORD      *
001100*                                                            *
001200*   ONE ROW PER UNORDERED USER PAIR THAT HAS EVER SHARED     *
001300*   AN EXPENSE OR A SETTLEMENT ON THE GXL (GROUP EXPENSE     *
001400*   LEDGER) SUBSYSTEM.  THE PAIR IS ALWAYS ORDERED LOW/HIGH  *
001500*   SO A GIVEN PAIR OF USERS MAPS TO EXACTLY ONE RECORD      *
001600*   REGARDLESS OF WHICH ONE PAID.                            *
001700*                                                            *
001800*----------------------------------------------------------*
001900*     CHANGE LOG                                             *
002000*----------------------------------------------------------*
002100* DATE      BY   REQUEST     DESCRIPTION                     *
002200*----------------------------------------------------------*
002300* 031488    DST  ----------  ORIGINAL SDCM BALANCING FEED.   *
002400* 091190    RJH  CR-1043     ADDED BAL-LAST-TXN-ID SO THE    *
002500*                            SUBSYSTEM CAN TRACE THE LAST    *
002600*                            POSTING TO A PAIR.              *
002700* 052693    MKT  CR-1188     RENAMED SYSTEM-ID/RECORD AREAS  *
002800*                            OFF THE OLD DIVIDEND FEED SHAPE *
002900*                            ONTO THE GXL BALANCE LAYOUT.    *
003000* 060894    MKT  CR-1204     ADDED BAL-TRANSACTION-COUNT.    *
003100* 021598    DLP  Y2K-041     EXPANDED BAL-LAST-UPDATED-DTE   *
003200*                            TO CCYYMMDD (4-DIGIT YEAR).     *
003300*                            WINDOWING RULE REMOVED FOR THIS *
003400*                            FEED - ALL CALLERS PASS CCYY.   *
003500* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.     *
003600* 041502    SGP  CR-1341     ADDED BAL-PAIR-KEY REDEFINES SO *
003700*                            THE NETTING JOB CAN COMPARE A   *
003800*                            PAIR IN ONE MOVE/COMPARE.       *
003900* 091907    SGP  CR-1409     SPLIT BAL-AMOUNT INTO WHOLE/    *
004000*                            DECIMAL PARTS (SEE BAL-AMOUNT-  *
004100*                            PARTS) FOR THE EDIT ROUTINE IN  *
004200*                            THE BALANCE SUMMARY REPORT.     *
004300* 070109    SHREENI  ------  CARRIED FORWARD INTO THE SPARK  *
004400*                            METADATA COPYBOOK LIBRARY AS-IS.*
004500*----------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-USER-ID IS "0" THRU "9".
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SDCM-BALANCE-MASTER ASSIGN TO "FNAME".
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SDCM-BALANCE-MASTER.
005700 01  BAL-MASTER-RECORD.
005800     05  BAL-USER-PAIR.
005900         10  BAL-USER-1                PIC 9(9).
006000         10  BAL-USER-2                PIC 9(9).
006100     05  BAL-PAIR-KEY REDEFINES BAL-USER-PAIR
006200                                       PIC 9(18).
006300     05  BAL-AMOUNT                    PIC S9(8)V99.
006400     05  BAL-AMOUNT-PARTS REDEFINES BAL-AMOUNT.
006500         10  BAL-AMOUNT-WHOLE          PIC S9(8).
006600         10  BAL-AMOUNT-DECIMAL        PIC 9(2).
006700     05  BAL-TRANSACTION-COUNT         PIC 9(9).
006800     05  BAL-LAST-TXN-ID               PIC 9(9).
006900     05  BAL-LAST-UPDATED              PIC 9(8).
007000     05  BAL-LAST-UPDATED-DTE REDEFINES BAL-LAST-UPDATED.
007100         10  BAL-LAST-UPDATED-YYYY-DTE.
007200             15  BAL-LAST-UPDATED-CC-DTE
007300                                       PIC 9(2).
007400             15  BAL-LAST-UPDATED-YY-DTE
007500                                       PIC 9(2).
007600         10  BAL-LAST-UPDATED-MM-DTE   PIC 9(2).
007700         10  BAL-LAST-UPDATED-DD-DTE   PIC 9(2).
007800     05  BAL-SETTLED-SW                PIC X(1).
007900         88  BAL-IS-SETTLED                VALUE 'Y'.
008000         88  BAL-IS-NOT-SETTLED            VALUE 'N'.
008100     05  FILLER                        PIC X(26).
008200 WORKING-STORAGE SECTION.
008300 01  WS-SDCM-BALANCE-COUNTERS.
008400     05  WS-BAL-RECS-READ-CT           PIC 9(9) COMP.
008500     05  WS-BAL-RECS-WRITTEN-CT        PIC 9(9) COMP.
008600     05  FILLER                        PIC X(20).
008700 PROCEDURE DIVISION.
008800 0000-STOP-RTN.
008900     STOP RUN.
