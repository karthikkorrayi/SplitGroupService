000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AMP-TXN-REQUEST-HEADER.                          CR-1467 
000300 AUTHOR.         DST. MODIFIED BY SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   AMP.TIP09  -  TRANSACTION REQUEST HEADER RECORD          *
001100*                                                            *
001200*   ONE ROW PER INCOMING EXPENSE ENTRY ON THE GXL (GROUP     *
001300*   EXPENSE LEDGER) SUBSYSTEM, WITH ITS PARTICIPANT GROUP    *
001400*   CARRIED IN-LINE (UP TO 20 PARTICIPANTS).  INPUT TO THE   *
001500*   TRANSACTION SPLIT ENGINE (TSE.TIP10) BEFORE IT IS        *
001600*   EXPANDED INTO ONE DVRA.TIP01 DETAIL ROW PER PARTICIPANT. *
001700*                                                            *
001800*----------------------------------------------------------*
001900*     CHANGE LOG                                             *
002000*----------------------------------------------------------*
002100* DATE      BY   REQUEST     DESCRIPTION                     *
002200*----------------------------------------------------------*
002300* 031488    DST  ----------  ORIGINAL AMP ACCOUNT MASTER     *
002400*                            POSITION FEED.                  *
002500* 081991    RJH  CR-1061     RENAMED OFF THE ACCOUNT MASTER  *
002600*                            POSITION SHAPE ONTO THE GXL     *
002700*                            TRANSACTION REQUEST HEADER.     *
002800* 052693    MKT  CR-1188     ADDED REQ-PARTICIPANT TABLE,    *
002900*                            OCCURS 20, REPLACING THE OLD    *
003000*                            DETAIL-RECORD-1 THRU -5 AREAS.  *
003100* 071795    MKT  CR-1231     ADDED REQ-SPLIT-TYPE 88-LEVELS. *
003200* 021598    DLP  Y2K-041     EXPANDED REQ-DATE TO CCYYMMDD.  *
003300* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.     *
003400* 041502    SGP  CR-1341     ADDED REQ-PARTICIPANT-RAW       *
003500*                            REDEFINES FOR THE VALIDATOR'S   *
003600*                            PAYER-PARTICIPATES TABLE SCAN.  *
003700* 091907    SGP  CR-1409     ADDED REQ-TOTAL-AMOUNT-PARTS    *
003800*                            REDEFINES FOR REPORT EDITING.   *
003900* 070109    SHREENI  ------  CARRIED FORWARD INTO THE SPARK  *
004000*                            METADATA COPYBOOK LIBRARY AS-IS.*
004100*----------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-USER-ID IS "0" THRU "9".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT AMP-TXN-REQUEST-HEADER ASSIGN TO "FNAME".
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  AMP-TXN-REQUEST-HEADER.
005300 01  TXN-REQUEST-HEADER-RECORD.
005400     05  REQ-PAID-BY                   PIC 9(9).
005500     05  REQ-TOTAL-AMOUNT              PIC S9(8)V99.
005600     05  REQ-TOTAL-AMOUNT-PARTS REDEFINES REQ-TOTAL-AMOUNT.
005700         10  REQ-TOTAL-AMOUNT-WHOLE    PIC S9(8).
005800         10  REQ-TOTAL-AMOUNT-DECIMAL  PIC 9(2).
005900     05  REQ-DESCRIPTION               PIC X(500).
006000     05  REQ-CATEGORY                  PIC X(100).
006100     05  REQ-SPLIT-TYPE                PIC X(10).
006200         88  REQ-SPLIT-EQUAL               VALUE 'EQUAL'.
006300         88  REQ-SPLIT-EXACT               VALUE 'EXACT'.
006400         88  REQ-SPLIT-PERCENTAGE          VALUE 'PERCENTAGE'.
006500     05  REQ-DATE                      PIC 9(8).
006600     05  REQ-DATE-DTE REDEFINES REQ-DATE.
006700         10  REQ-DATE-YYYY-DTE.
006800             15  REQ-DATE-CC-DTE       PIC 9(2).
006900             15  REQ-DATE-YY-DTE       PIC 9(2).
007000         10  REQ-DATE-MM-DTE           PIC 9(2).
007100         10  REQ-DATE-DD-DTE           PIC 9(2).
007200     05  REQ-CREATED-BY                PIC 9(9).
007300     05  REQ-NOTES                     PIC X(500).
007400     05  REQ-PARTICIPANT-COUNT         PIC 9(4).
007500     05  REQ-PARTICIPANT OCCURS 20 TIMES
007600                 INDEXED BY REQ-PART-NDX.
007700         10  PART-USER-ID              PIC 9(9).
007800         10  PART-AMOUNT               PIC S9(8)V99.
007900         10  PART-PERCENTAGE           PIC S9(3)V99.
008000     05  REQ-PARTICIPANT-RAW REDEFINES REQ-PARTICIPANT.
008100         10  REQ-PARTICIPANT-RAW-ENTRY PIC X(24)
008200                 OCCURS 20 TIMES.
008300     05  FILLER                        PIC X(30).
008400 WORKING-STORAGE SECTION.
008500 01  WS-AMP-HEADER-COUNTERS.
008600     05  WS-REQ-RECS-READ-CT           PIC 9(9) COMP.
008700     05  WS-REQ-PART-SUBSCRIPT         PIC 9(4) COMP.
008800     05  FILLER                        PIC X(20).
008900 PROCEDURE DIVISION.
009000 0000-STOP-RTN.
009100     STOP RUN.
