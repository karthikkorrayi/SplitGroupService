000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     STL-SETTLEMENT-ENGINE.                           CR-1467 
000300 AUTHOR.         SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   05/26/1993.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   STL.TIP11  -  SETTLEMENT LEDGER ENGINE                   *
001100*                                                            *
001200*   READS ONE SETTLEMENT ROW PER RECORDED PAYMENT ON THE     *
001300*   GXL (GROUP EXPENSE LEDGER), EDITS IT AGAINST THE         *
001400*   CURRENT BALANCE MASTER, AND POSTS IT (SUBTRACTING THE    *
001500*   PAYMENT FROM THE PAYER'S SIDE OF THE PAIRWISE BALANCE,   *
001600*   AUTO-SETTLING TO ZERO WHEN THE RESULT LANDS WITHIN A     *
001700*   PENNY OF ZERO).  REJECTED SETTLEMENTS ARE COUNTED BUT    *
001800*   NOT POSTED.                                              *
001900*                                                            *
002000*----------------------------------------------------------*
002100*     CHANGE LOG                                             *
002200*----------------------------------------------------------*
002300* DATE      BY   REQUEST     DESCRIPTION                     *
002400*----------------------------------------------------------*
002500* 052693    MKT  CR-1188     ORIGINAL VERSION.                *
002600* 071795    MKT  CR-1231     ADDED THE OVER-PAYMENT EDIT      *
002700*                            (RULE 5) - PREVIOUSLY THE JOB    *
002800*                            SILENTLY CLIPPED THE PAYMENT TO  *
002900*                            THE OUTSTANDING BALANCE, WHICH   *
003000*                            DID NOT MATCH THE ONLINE APP.    *
003100* 021598    DLP  Y2K-041     REVIEWED - DATES FLOW THROUGH    *
003200*                            AS CCYYMMDD, NO CHANGE REQUIRED. *
003300* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.      *
003400* 041502    SGP  CR-1341     REPLACED THE OLD VSAM-KEYED      *
003500*                            BALANCE LOOKUP WITH THE SHARED   *
003600*                            WS INDEX-TABLE / RELATIVE-FILE   *
003700*                            SCHEME (SEE TSE.TIP10).          *
003800* 091907    SGP  CR-1409     AUTO-SETTLE THRESHOLD TIGHTENED  *
003900*                            TO EXACTLY 0.01 TO MATCH THE     *
004000*                            ONLINE APP'S ISSETTLED TEST.     *
004100* 070109    SHREENI  CR-1467 CARRIED FORWARD INTO THE SPARK   *
004200*                            METADATA COPYBOOK LIBRARY -      *
004300*                            NO LOGIC CHANGE.                 *
004400*----------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-USER-ID IS "0" THRU "9".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT STL-SETTLEMENT-IN   ASSIGN TO "SETLIN"
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT STL-BAL-MASTER-FILE ASSIGN TO "BALMSTR"
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE IS DYNAMIC
005700         RELATIVE KEY IS WS-BAL-RELATIVE-KEY.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*----------------------------------------------------------*
006100*   SETTLEMENT - CARRIED FROM APR.TIP03                     *
006200*----------------------------------------------------------*
006300 FD  STL-SETTLEMENT-IN.
006400 01  SETL-RECORD.
006500     05  SETL-ID                       PIC 9(9).
006600     05  SETL-PAYER-PAYEE.
006700         10  SETL-PAYER-ID             PIC 9(9).
006800         10  SETL-PAYEE-ID             PIC 9(9).
006900     05  SETL-PAYER-PAYEE-KEY REDEFINES
007000             SETL-PAYER-PAYEE          PIC 9(18).
007100     05  SETL-AMOUNT                   PIC S9(8)V99.
007200     05  SETL-AMOUNT-PARTS REDEFINES SETL-AMOUNT.
007300         10  SETL-AMOUNT-WHOLE         PIC S9(8).
007400         10  SETL-AMOUNT-DECIMAL       PIC 9(2).
007500     05  SETL-DESCRIPTION              PIC X(500).
007600     05  SETL-METHOD                   PIC X(13).
007700         88  SETL-METHOD-CASH              VALUE 'CASH'.
007800         88  SETL-METHOD-BANK-TRANSFER     VALUE 'BANK_TRANSFER'.
007900         88  SETL-METHOD-ONLINE            VALUE 'ONLINE'.
008000         88  SETL-METHOD-UPI               VALUE 'UPI'.
008100         88  SETL-METHOD-OTHER             VALUE 'OTHER'.
008200     05  SETL-STATUS                   PIC X(9).
008300         88  SETL-STATUS-PENDING           VALUE 'PENDING'.
008400         88  SETL-STATUS-COMPLETED         VALUE 'COMPLETED'.
008500         88  SETL-STATUS-CANCELLED         VALUE 'CANCELLED'.
008600         88  SETL-STATUS-FAILED            VALUE 'FAILED'.
008700     05  SETL-DATE                     PIC 9(8).
008800     05  SETL-DATE-DTE REDEFINES SETL-DATE.
008900         10  SETL-DATE-YYYY-DTE.
009000             15  SETL-DATE-CC-DTE      PIC 9(2).
009100             15  SETL-DATE-YY-DTE      PIC 9(2).
009200         10  SETL-DATE-MM-DTE          PIC 9(2).
009300         10  SETL-DATE-DD-DTE          PIC 9(2).
009400     05  SETL-CREATED-BY               PIC 9(9).
009500     05  SETL-NOTES                    PIC X(500).
009600     05  SETL-REFERENCE-ID             PIC X(50).
009700     05  FILLER                        PIC X(20).
009800*----------------------------------------------------------*
009900*   BALANCE MASTER - CARRIED FROM SDCM.BALANCE              *
010000*----------------------------------------------------------*
010100 FD  STL-BAL-MASTER-FILE.
010200 01  BAL-MASTER-RECORD.
010300     05  BAL-USER-PAIR.
010400         10  BAL-USER-1                PIC 9(9).
010500         10  BAL-USER-2                PIC 9(9).
010600     05  BAL-PAIR-KEY REDEFINES BAL-USER-PAIR
010700                                       PIC 9(18).
010800     05  BAL-AMOUNT                    PIC S9(8)V99.
010900     05  BAL-AMOUNT-PARTS REDEFINES BAL-AMOUNT.
011000         10  BAL-AMOUNT-WHOLE          PIC S9(8).
011100         10  BAL-AMOUNT-DECIMAL        PIC 9(2).
011200     05  BAL-TRANSACTION-COUNT         PIC 9(9).
011300     05  BAL-LAST-TXN-ID               PIC 9(9).
011400     05  BAL-LAST-UPDATED              PIC 9(8).
011500     05  BAL-LAST-UPDATED-DTE REDEFINES BAL-LAST-UPDATED.
011600         10  BAL-LAST-UPDATED-YYYY-DTE.
011700             15  BAL-LAST-UPDATED-CC-DTE
011800                                       PIC 9(2).
011900             15  BAL-LAST-UPDATED-YY-DTE
012000                                       PIC 9(2).
012100         10  BAL-LAST-UPDATED-MM-DTE   PIC 9(2).
012200         10  BAL-LAST-UPDATED-DD-DTE   PIC 9(2).
012300     05  BAL-SETTLED-SW                PIC X(1).
012400         88  BAL-IS-SETTLED                VALUE 'Y'.
012500         88  BAL-IS-NOT-SETTLED            VALUE 'N'.
012600     05  FILLER                        PIC X(26).
012700 WORKING-STORAGE SECTION.
012800*----------------------------------------------------------*
012900*   SWITCHES                                                *
013000*----------------------------------------------------------*
013100 77  WS-EOF-SETL-SW                PIC X(1)      VALUE 'N'.
013200     88  WS-EOF-SETL                             VALUE 'Y'.
013300 77  WS-BAL-LOAD-EOF-SW            PIC X(1)      VALUE 'N'.
013400     88  WS-BAL-LOAD-EOF                          VALUE 'Y'.
013500 77  WS-REQUEST-VALID-SW           PIC X(1)      VALUE 'Y'.
013600     88  WS-REQUEST-VALID                        VALUE 'Y'.
013700     88  WS-REQUEST-INVALID                      VALUE 'N'.
013800 77  WS-BAL-FOUND-SW               PIC X(1)      VALUE 'N'.
013900     88  WS-BAL-FOUND                            VALUE 'Y'.
014000*----------------------------------------------------------*
014100*   COUNTERS AND SUBSCRIPTS (ALL COMP PER SHOP STANDARD)    *
014200*----------------------------------------------------------*
014300 77  WS-SETL-READ-CT               PIC 9(9)  COMP VALUE ZERO.
014400 77  WS-SETL-POSTED-CT             PIC 9(9)  COMP VALUE ZERO.
014500 77  WS-SETL-REJECTED-CT           PIC 9(9)  COMP VALUE ZERO.
014600 77  WS-BAL-NEXT-RELNO             PIC 9(9)  COMP VALUE ZERO.
014700 77  WS-BAL-RELATIVE-KEY           PIC 9(9)  COMP VALUE ZERO.
014800 77  WS-BAL-TBL-COUNT              PIC 9(9)  COMP VALUE ZERO.
015000*----------------------------------------------------------*
015100*   WORK AREAS                                              *
015200*----------------------------------------------------------*
015300 01  WS-ORDERED-PAIR.
015400     05  WS-ORDERED-USER-LOW       PIC 9(9).
015500     05  WS-ORDERED-USER-HIGH      PIC 9(9).
015600 01  WS-ORDERED-PAIR-KEY REDEFINES WS-ORDERED-PAIR
015700                                   PIC 9(18).
015800 77  WS-PAYER-SIGNED-AMOUNT        PIC S9(8)V99.
015900*----------------------------------------------------------*
016000*   BALANCE-MASTER IN-MEMORY INDEX TABLE                    *     CR-1341
016100*----------------------------------------------------------*
016200 01  WS-BAL-INDEX-TABLE.
016300     05  WS-BAL-TBL-ENTRY OCCURS 5000 TIMES
016400                 INDEXED BY WS-BAL-TBL-NDX.
016500         10  WS-BAL-TBL-KEY        PIC 9(18).
016600         10  WS-BAL-TBL-RELNO      PIC 9(9) COMP.
016610         10  FILLER                PIC X(1).
016700 PROCEDURE DIVISION.
016800*----------------------------------------------------------*
016900*   0000  MAINLINE                                         *
017000*----------------------------------------------------------*
017100 0000-MAINLINE-RTN.
017200     PERFORM 1000-INITIALIZATION-RTN THRU 1000-EXIT.
017300     PERFORM 2000-PROCESS-SETL-RTN THRU 2000-EXIT
017400         UNTIL WS-EOF-SETL.
017500     PERFORM 8000-TERMINATION-RTN THRU 8000-EXIT.
017600     STOP RUN.
017700*----------------------------------------------------------*
017800*   1000  INITIALIZATION                                   *
017900*----------------------------------------------------------*
018000 1000-INITIALIZATION-RTN.
018100     OPEN INPUT STL-SETTLEMENT-IN.
018200     OPEN I-O   STL-BAL-MASTER-FILE.
018300     PERFORM 1100-LOAD-BAL-TABLE-RTN THRU 1100-EXIT.
018400     PERFORM 2100-READ-SETL-RTN THRU 2100-EXIT.
018500 1000-EXIT.
018600     EXIT.
018700*----------------------------------------------------------*
018800*   1100  LOAD BALANCE-MASTER INTO THE WS INDEX TABLE       *
018900*----------------------------------------------------------*
019000 1100-LOAD-BAL-TABLE-RTN.
019100     MOVE 1 TO WS-BAL-RELATIVE-KEY.
019200     PERFORM 1110-LOAD-ONE-BAL-RTN THRU 1110-EXIT
019300         UNTIL WS-BAL-LOAD-EOF.
019400 1100-EXIT.
019500     EXIT.
019600 1110-LOAD-ONE-BAL-RTN.
019700     READ STL-BAL-MASTER-FILE
019800         INVALID KEY
019900             SET WS-BAL-LOAD-EOF TO TRUE
020000     END-READ.
020100     IF NOT WS-BAL-LOAD-EOF
020200         ADD 1 TO WS-BAL-TBL-COUNT
020300         SET WS-BAL-TBL-NDX TO WS-BAL-TBL-COUNT
020400         MOVE BAL-PAIR-KEY TO WS-BAL-TBL-KEY (WS-BAL-TBL-NDX)
020500         MOVE WS-BAL-RELATIVE-KEY
020600                 TO WS-BAL-TBL-RELNO (WS-BAL-TBL-NDX)
020700         MOVE WS-BAL-RELATIVE-KEY TO WS-BAL-NEXT-RELNO
020800         ADD 1 TO WS-BAL-RELATIVE-KEY
020900     END-IF.
021000 1110-EXIT.
021100     EXIT.
021200*----------------------------------------------------------*
021300*   2000  PROCESS ONE SETTLEMENT                           *
021400*----------------------------------------------------------*
021500 2000-PROCESS-SETL-RTN.
021600     PERFORM 2200-VALIDATE-SETL-RTN THRU 2200-EXIT.
021700     IF WS-REQUEST-VALID
021800         PERFORM 3000-POST-SETL-RTN THRU 3000-EXIT
021900         ADD 1 TO WS-SETL-POSTED-CT
022000     ELSE
022100         ADD 1 TO WS-SETL-REJECTED-CT
022200     END-IF.
022300     PERFORM 2100-READ-SETL-RTN THRU 2100-EXIT.
022400 2000-EXIT.
022500     EXIT.
022600*----------------------------------------------------------*
022700*   2100  READ ONE SETTLEMENT                               *
022800*----------------------------------------------------------*
022900 2100-READ-SETL-RTN.
023000     READ STL-SETTLEMENT-IN
023100         AT END
023200             SET WS-EOF-SETL TO TRUE
023300     END-READ.
023350     IF WS-EOF-SETL
023360         GO TO 2100-EXIT
023370     END-IF.
023400     ADD 1 TO WS-SETL-READ-CT.
023700 2100-EXIT.
023800     EXIT.
023900*----------------------------------------------------------*
024000*   2200  VALIDATE THE SETTLEMENT (SETTLEMENT VALIDATOR -   *
024100*         FIVE REJECT RULES)                                *
024200*----------------------------------------------------------*
024300 2200-VALIDATE-SETL-RTN.
024400     SET WS-REQUEST-VALID TO TRUE.
024500     IF SETL-PAYER-ID = SETL-PAYEE-ID
024600         SET WS-REQUEST-INVALID TO TRUE
024620         GO TO 2200-EXIT
024700     END-IF.
024800     IF SETL-AMOUNT < .01
024900         SET WS-REQUEST-INVALID TO TRUE
024920         GO TO 2200-EXIT
025000     END-IF.
025100     IF SETL-PAYER-ID < SETL-PAYEE-ID
025200         MOVE SETL-PAYER-ID TO WS-ORDERED-USER-LOW
025300         MOVE SETL-PAYEE-ID TO WS-ORDERED-USER-HIGH
025400     ELSE
025500         MOVE SETL-PAYEE-ID TO WS-ORDERED-USER-LOW
025600         MOVE SETL-PAYER-ID TO WS-ORDERED-USER-HIGH
025700     END-IF.
025800     PERFORM 2210-LOOKUP-BAL-RTN THRU 2210-EXIT.
025900     IF NOT WS-BAL-FOUND
025920         SET WS-REQUEST-INVALID TO TRUE
025940         GO TO 2200-EXIT
026000     END-IF.
026400     PERFORM 2220-CHECK-PAYER-OWES-RTN THRU 2220-EXIT.
026700 2200-EXIT.
026800     EXIT.
026900*----------------------------------------------------------*
027000*   2210  LOOKUP THE BALANCE ROW FOR THE ORDERED PAIR       *
027100*----------------------------------------------------------*
027200 2210-LOOKUP-BAL-RTN.
027300     SET WS-BAL-FOUND-SW TO 'N'.
027400     SET WS-BAL-TBL-NDX TO 1.
027500     SEARCH WS-BAL-TBL-ENTRY
027600         AT END
027700             SET WS-BAL-FOUND-SW TO 'N'
027800         WHEN WS-BAL-TBL-KEY (WS-BAL-TBL-NDX) = WS-ORDERED-PAIR-KEY
027900             SET WS-BAL-FOUND TO TRUE
028000     END-SEARCH.
028100     IF WS-BAL-FOUND
028200         MOVE WS-BAL-TBL-RELNO (WS-BAL-TBL-NDX)
028300                 TO WS-BAL-RELATIVE-KEY
028400         READ STL-BAL-MASTER-FILE
028500     END-IF.
028600 2210-EXIT.
028700     EXIT.
028800*----------------------------------------------------------*
028900*   2220  PAYER MUST CURRENTLY OWE, AND NOT BE OVER-PAYING  *
029000*----------------------------------------------------------*
029100 2220-CHECK-PAYER-OWES-RTN.
029200     IF SETL-PAYER-ID = BAL-USER-1
029300         MOVE BAL-AMOUNT TO WS-PAYER-SIGNED-AMOUNT
029400     ELSE
029500         COMPUTE WS-PAYER-SIGNED-AMOUNT = ZERO - BAL-AMOUNT
029600     END-IF.
029700     IF WS-PAYER-SIGNED-AMOUNT <= ZERO
029800         SET WS-REQUEST-INVALID TO TRUE
029900     ELSE
030000         IF SETL-AMOUNT > WS-PAYER-SIGNED-AMOUNT
030100             SET WS-REQUEST-INVALID TO TRUE
030200         END-IF
030300     END-IF.
030400 2220-EXIT.
030500     EXIT.
030600*----------------------------------------------------------*
030700*   3000  POST THE SETTLEMENT AGAINST THE BALANCE ROW       *
030800*         (BALANCE ROW IS ALREADY POSITIONED FROM 2210)     *
030900*----------------------------------------------------------*
031000 3000-POST-SETL-RTN.
031100     IF SETL-PAYER-ID = BAL-USER-1
031200         SUBTRACT SETL-AMOUNT FROM BAL-AMOUNT
031300     ELSE
031400         ADD SETL-AMOUNT TO BAL-AMOUNT
031500     END-IF.
031600     IF BAL-AMOUNT >= -.01 AND BAL-AMOUNT <= .01
031700         MOVE ZERO TO BAL-AMOUNT
031800     END-IF.
031900     ADD 1 TO BAL-TRANSACTION-COUNT.
032000     MOVE SETL-DATE TO BAL-LAST-UPDATED.
032100     IF BAL-AMOUNT = ZERO
032200         SET BAL-IS-SETTLED TO TRUE
032300     ELSE
032400         SET BAL-IS-NOT-SETTLED TO TRUE
032500     END-IF.
032600     REWRITE BAL-MASTER-RECORD.
032700 3000-EXIT.
032800     EXIT.
032900*----------------------------------------------------------*
033000*   8000  TERMINATION                                      *
033100*----------------------------------------------------------*
033200 8000-TERMINATION-RTN.
033300     CLOSE STL-SETTLEMENT-IN.
033400     CLOSE STL-BAL-MASTER-FILE.
033500     DISPLAY 'STL.TIP11 SETTLEMENTS READ    = ' WS-SETL-READ-CT.
033600     DISPLAY 'STL.TIP11 SETTLEMENTS POSTED  = ' WS-SETL-POSTED-CT.
033700     DISPLAY 'STL.TIP11 SETTLEMENTS REJECTED= ' WS-SETL-REJECTED-CT.
033800 8000-EXIT.
033900     EXIT.
