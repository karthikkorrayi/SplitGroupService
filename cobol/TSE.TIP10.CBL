000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSE-SPLIT-ENGINE.                                CR-1467 
000300 AUTHOR.         SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   05/26/1993.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   TSE.TIP10  -  TRANSACTION SPLIT ENGINE                   *
001100*                                                            *
001200*   READS ONE TRANSACTION-REQUEST-HEADER ROW PER EXPENSE     *
001300*   ENTERED AGAINST THE GXL (GROUP EXPENSE LEDGER), EDITS    *
001400*   IT, SPLITS THE TOTAL ACROSS ITS PARTICIPANTS (EQUAL /    *
001500*   EXACT / PERCENTAGE), EMITS ONE TXN-DETAIL-RECORD PER     *
001600*   PARTICIPANT, AND POSTS EACH DETAIL ROW STRAIGHT ON TO    *
001700*   THE PAIRWISE BALANCE MASTER IN THE SAME PASS.            *
001800*                                                            *
001900*----------------------------------------------------------*
002000*     CHANGE LOG                                             *
002100*----------------------------------------------------------*
002200* DATE      BY   REQUEST     DESCRIPTION                     *
002300*----------------------------------------------------------*
002400* 052693    MKT  CR-1188     ORIGINAL VERSION.  REPLACES THE *
002500*                            MANUAL EXPENSE-ENTRY KEYING     *
002600*                            SCREEN WITH A NIGHTLY BATCH     *
002700*                            SPLIT/POST RUN.                 *
002800* 071795    MKT  CR-1231     ADDED THE PAYER-MUST-PARTICIPATE*
002900*                            EDIT AND THE EXACT/PERCENTAGE   *
003000*                            FOOTING EDITS.                  *
003100* 021598    DLP  Y2K-041     REVIEWED - DATES FLOW THROUGH   *
003200*                            AS CCYYMMDD FROM THE FEEDING    *
003300*                            SYSTEM, NO WINDOWING PERFORMED  *
003400*                            HERE.                           *
003500* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.     *
003600* 041502    SGP  CR-1341     REPLACED THE OLD VSAM-KEYED     *
003700*                            BALANCE LOOKUP WITH THE WS      *
003800*                            INDEX-TABLE / RELATIVE-FILE     *
003900*                            SCHEME SHARED BY STL.TIP11,     *
004000*                            DNE.TIP12 AND BSR.TIP13.        *
004100* 091907    SGP  CR-1409     PERCENTAGE SPLIT ROUNDING       *
004200*                            CHANGED TO ROUNDED HALF-UP TO   *
004300*                            MATCH THE ONLINE CALCULATOR.    *
004400* 070109    SHREENI  CR-1467 CARRIED FORWARD INTO THE SPARK  *
004500*                            METADATA COPYBOOK LIBRARY -     *
004600*                            NO LOGIC CHANGE.                *
004700*----------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS NUMERIC-USER-ID IS "0" THRU "9"
005300     CLASS SPLIT-TYPE-VALUES IS "E" THRU "X".
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TSE-TXN-REQUEST-IN  ASSIGN TO "TXNREQIN"
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT TSE-TXN-DETAIL-OUT  ASSIGN TO "TXNDETOU"
005900         ORGANIZATION IS SEQUENTIAL.
006000     SELECT TSE-BAL-MASTER-FILE ASSIGN TO "BALMSTR"
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WS-BAL-RELATIVE-KEY.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*----------------------------------------------------------*
006700*   TRANSACTION REQUEST HEADER - CARRIED FROM AMP.TIP09     *
006800*----------------------------------------------------------*
006900 FD  TSE-TXN-REQUEST-IN.
007000 01  TXN-REQUEST-HEADER-RECORD.
007100     05  REQ-PAID-BY                   PIC 9(9).
007200     05  REQ-TOTAL-AMOUNT              PIC S9(8)V99.
007300     05  REQ-TOTAL-AMOUNT-PARTS REDEFINES REQ-TOTAL-AMOUNT.
007400         10  REQ-TOTAL-AMOUNT-WHOLE    PIC S9(8).
007500         10  REQ-TOTAL-AMOUNT-DECIMAL  PIC 9(2).
007600     05  REQ-DESCRIPTION               PIC X(500).
007700     05  REQ-CATEGORY                  PIC X(100).
007800     05  REQ-SPLIT-TYPE                PIC X(10).
007900         88  REQ-SPLIT-EQUAL               VALUE 'EQUAL'.
008000         88  REQ-SPLIT-EXACT               VALUE 'EXACT'.
008100         88  REQ-SPLIT-PERCENTAGE          VALUE 'PERCENTAGE'.
008200     05  REQ-DATE                      PIC 9(8).
008300     05  REQ-DATE-DTE REDEFINES REQ-DATE.
008400         10  REQ-DATE-YYYY-DTE.
008500             15  REQ-DATE-CC-DTE       PIC 9(2).
008600             15  REQ-DATE-YY-DTE       PIC 9(2).
008700         10  REQ-DATE-MM-DTE           PIC 9(2).
008800         10  REQ-DATE-DD-DTE           PIC 9(2).
008900     05  REQ-CREATED-BY                PIC 9(9).
009000     05  REQ-NOTES                     PIC X(500).
009100     05  REQ-PARTICIPANT-COUNT         PIC 9(4).
009200     05  REQ-PARTICIPANT OCCURS 20 TIMES
009300                 INDEXED BY REQ-PART-NDX.
009400         10  PART-USER-ID              PIC 9(9).
009500         10  PART-AMOUNT               PIC S9(8)V99.
009600         10  PART-PERCENTAGE           PIC S9(3)V99.
009700     05  REQ-PARTICIPANT-RAW REDEFINES REQ-PARTICIPANT.
009800         10  REQ-PARTICIPANT-RAW-ENTRY PIC X(24)
009900                 OCCURS 20 TIMES.
010000     05  FILLER                        PIC X(30).
010100*----------------------------------------------------------*
010200*   TRANSACTION DETAIL - CARRIED FROM DVRA.TIP01            *
010300*----------------------------------------------------------*
010400 FD  TSE-TXN-DETAIL-OUT.
010500 01  TXN-DETAIL-RECORD.
010600     05  TXN-ID                        PIC 9(9).
010700     05  TXN-GROUP-ID                  PIC X(20).
010800     05  TXN-PARTICIPANT-PAIR.
010900         10  TXN-PAID-BY               PIC 9(9).
011000         10  TXN-OWED-BY               PIC 9(9).
011100     05  TXN-PARTICIPANT-PAIR-KEY REDEFINES
011200             TXN-PARTICIPANT-PAIR      PIC 9(18).
011300     05  TXN-AMOUNT                    PIC S9(8)V99.
011400     05  TXN-AMOUNT-PARTS REDEFINES TXN-AMOUNT.
011500         10  TXN-AMOUNT-WHOLE          PIC S9(8).
011600         10  TXN-AMOUNT-DECIMAL        PIC 9(2).
011700     05  TXN-TOTAL-AMOUNT              PIC S9(8)V99.
011800     05  TXN-DESCRIPTION               PIC X(500).
011900     05  TXN-CATEGORY                  PIC X(100).
012000     05  TXN-SPLIT-TYPE                PIC X(10).
012100         88  TXN-SPLIT-EQUAL               VALUE 'EQUAL'.
012200         88  TXN-SPLIT-EXACT               VALUE 'EXACT'.
012300         88  TXN-SPLIT-PERCENTAGE          VALUE 'PERCENTAGE'.
012400     05  TXN-STATUS                    PIC X(9).
012500         88  TXN-STATUS-ACTIVE             VALUE 'ACTIVE'.
012600         88  TXN-STATUS-CANCELLED          VALUE 'CANCELLED'.
012700         88  TXN-STATUS-SETTLED            VALUE 'SETTLED'.
012800     05  TXN-CREATED-BY                PIC 9(9).
012900     05  TXN-DATE                      PIC 9(8).
013000     05  TXN-DATE-DTE REDEFINES TXN-DATE.
013100         10  TXN-DATE-YYYY-DTE.
013200             15  TXN-DATE-CC-DTE       PIC 9(2).
013300             15  TXN-DATE-YY-DTE       PIC 9(2).
013400         10  TXN-DATE-MM-DTE           PIC 9(2).
013500         10  TXN-DATE-DD-DTE           PIC 9(2).
013600     05  TXN-NOTES                     PIC X(500).
013700     05  FILLER                        PIC X(10).
013800*----------------------------------------------------------*
013900*   BALANCE MASTER - CARRIED FROM SDCM.BALANCE              *
014000*----------------------------------------------------------*
014100 FD  TSE-BAL-MASTER-FILE.
014200 01  BAL-MASTER-RECORD.
014300     05  BAL-USER-PAIR.
014400         10  BAL-USER-1                PIC 9(9).
014500         10  BAL-USER-2                PIC 9(9).
014600     05  BAL-PAIR-KEY REDEFINES BAL-USER-PAIR
014700                                       PIC 9(18).
014800     05  BAL-AMOUNT                    PIC S9(8)V99.
014900     05  BAL-AMOUNT-PARTS REDEFINES BAL-AMOUNT.
015000         10  BAL-AMOUNT-WHOLE          PIC S9(8).
015100         10  BAL-AMOUNT-DECIMAL        PIC 9(2).
015200     05  BAL-TRANSACTION-COUNT         PIC 9(9).
015300     05  BAL-LAST-TXN-ID               PIC 9(9).
015400     05  BAL-LAST-UPDATED              PIC 9(8).
015500     05  BAL-LAST-UPDATED-DTE REDEFINES BAL-LAST-UPDATED.
015600         10  BAL-LAST-UPDATED-YYYY-DTE.
015700             15  BAL-LAST-UPDATED-CC-DTE
015800                                       PIC 9(2).
015900             15  BAL-LAST-UPDATED-YY-DTE
016000                                       PIC 9(2).
016100         10  BAL-LAST-UPDATED-MM-DTE   PIC 9(2).
016200         10  BAL-LAST-UPDATED-DD-DTE   PIC 9(2).
016300     05  BAL-SETTLED-SW                PIC X(1).
016400         88  BAL-IS-SETTLED                VALUE 'Y'.
016500         88  BAL-IS-NOT-SETTLED            VALUE 'N'.
016600     05  FILLER                        PIC X(26).
016700 WORKING-STORAGE SECTION.
016800*----------------------------------------------------------*
016900*   SWITCHES                                                *
017000*----------------------------------------------------------*
017100 77  WS-EOF-REQUEST-SW             PIC X(1)      VALUE 'N'.
017200     88  WS-EOF-REQUEST                          VALUE 'Y'.
017300 77  WS-BAL-LOAD-EOF-SW            PIC X(1)      VALUE 'N'.
017400     88  WS-BAL-LOAD-EOF                         VALUE 'Y'.
017500 77  WS-REQUEST-VALID-SW           PIC X(1)      VALUE 'Y'.
017600     88  WS-REQUEST-VALID                        VALUE 'Y'.
017700     88  WS-REQUEST-INVALID                      VALUE 'N'.
017800 77  WS-PAYER-FOUND-SW             PIC X(1)      VALUE 'N'.
017900     88  WS-PAYER-FOUND                          VALUE 'Y'.
018000 77  WS-BAL-FOUND-SW               PIC X(1)      VALUE 'N'.
018100     88  WS-BAL-FOUND                            VALUE 'Y'.
018200*----------------------------------------------------------*
018300*   COUNTERS AND SUBSCRIPTS (ALL COMP PER SHOP STANDARD)    *
018400*----------------------------------------------------------*
018500 77  WS-TXN-ID-SEQ                 PIC 9(9)  COMP VALUE ZERO.
018600 77  WS-TXN-GROUP-SEQ              PIC 9(9)  COMP VALUE ZERO.
018700 77  WS-REQ-READ-CT                PIC 9(9)  COMP VALUE ZERO.
018800 77  WS-REQ-ACCEPTED-CT            PIC 9(9)  COMP VALUE ZERO.
018900 77  WS-REQ-REJECTED-CT            PIC 9(9)  COMP VALUE ZERO.
019000 77  WS-DETAIL-WRITTEN-CT          PIC 9(9)  COMP VALUE ZERO.
019100 77  WS-BAL-NEXT-RELNO             PIC 9(9)  COMP VALUE ZERO.
019200 77  WS-BAL-RELATIVE-KEY           PIC 9(9)  COMP VALUE ZERO.
019300 77  WS-BAL-TBL-COUNT              PIC 9(9)  COMP VALUE ZERO.
019500*----------------------------------------------------------*
019600*   WORK AREAS                                              *
019700*----------------------------------------------------------*
019800 77  WS-TXN-GROUP-ID-AREA          PIC X(20).
019900 77  WS-TXN-GROUP-SEQ-DISPLAY      PIC 9(9).
020000 77  WS-EXACT-FOOT-TOTAL           PIC S9(8)V99.
020100 77  WS-PERCENT-FOOT-TOTAL         PIC S9(5)V99.
020200 77  WS-CALC-AMOUNT                PIC S9(8)V99.
020300 01  WS-ORDERED-PAIR.
020400     05  WS-ORDERED-USER-LOW       PIC 9(9).
020500     05  WS-ORDERED-USER-HIGH      PIC 9(9).
020600 01  WS-ORDERED-PAIR-KEY REDEFINES WS-ORDERED-PAIR
020700                                   PIC 9(18).
020800*----------------------------------------------------------*
020900*   BALANCE-MASTER IN-MEMORY INDEX TABLE                    *     CR-1341
021000*   TRANSLATES A USER PAIR INTO A RELATIVE RECORD NUMBER,   *
021100*   SUBSTITUTING FOR THE OLD SYSTEM'S "USER1_USER2" KEYED   *
021200*   LOOKUP.                                                 *
021300*----------------------------------------------------------*
021400 01  WS-BAL-INDEX-TABLE.
021500     05  WS-BAL-TBL-ENTRY OCCURS 5000 TIMES
021600                 INDEXED BY WS-BAL-TBL-NDX.
021700         10  WS-BAL-TBL-KEY        PIC 9(18).
021800         10  WS-BAL-TBL-RELNO      PIC 9(9) COMP.
021810         10  FILLER                PIC X(1).
021900 PROCEDURE DIVISION.
022000*----------------------------------------------------------*
022100*   0000  MAINLINE                                         *
022200*----------------------------------------------------------*
022300 0000-MAINLINE-RTN.
022400     PERFORM 1000-INITIALIZATION-RTN THRU 1000-EXIT.
022500     PERFORM 2000-PROCESS-REQUEST-RTN THRU 2000-EXIT
022600         UNTIL WS-EOF-REQUEST.
022700     PERFORM 8000-TERMINATION-RTN THRU 8000-EXIT.
022800     STOP RUN.
022900*----------------------------------------------------------*
023000*   1000  INITIALIZATION                                   *
023100*----------------------------------------------------------*
023200 1000-INITIALIZATION-RTN.
023300     OPEN INPUT  TSE-TXN-REQUEST-IN.
023400     OPEN OUTPUT TSE-TXN-DETAIL-OUT.
023500     OPEN I-O    TSE-BAL-MASTER-FILE.
023600     PERFORM 1100-LOAD-BAL-TABLE-RTN THRU 1100-EXIT.
023700     PERFORM 2100-READ-REQUEST-RTN THRU 2100-EXIT.
023800 1000-EXIT.
023900     EXIT.
024000*----------------------------------------------------------*
024100*   1100  LOAD BALANCE-MASTER INTO THE WS INDEX TABLE       *
024200*----------------------------------------------------------*
024300 1100-LOAD-BAL-TABLE-RTN.
024400     MOVE 1 TO WS-BAL-RELATIVE-KEY.
024500     PERFORM 1110-LOAD-ONE-BAL-RTN THRU 1110-EXIT
024600         UNTIL WS-BAL-LOAD-EOF.
024700 1100-EXIT.
024800     EXIT.
024900 1110-LOAD-ONE-BAL-RTN.
025000     READ TSE-BAL-MASTER-FILE
025100         INVALID KEY
025200             SET WS-BAL-LOAD-EOF TO TRUE
025300     END-READ.
025400     IF NOT WS-BAL-LOAD-EOF
025500         ADD 1 TO WS-BAL-TBL-COUNT
025600         SET WS-BAL-TBL-NDX TO WS-BAL-TBL-COUNT
025700         MOVE BAL-PAIR-KEY TO WS-BAL-TBL-KEY (WS-BAL-TBL-NDX)
025800         MOVE WS-BAL-RELATIVE-KEY
025900                 TO WS-BAL-TBL-RELNO (WS-BAL-TBL-NDX)
026000         MOVE WS-BAL-RELATIVE-KEY TO WS-BAL-NEXT-RELNO
026100         ADD 1 TO WS-BAL-RELATIVE-KEY
026200     END-IF.
026300 1110-EXIT.
026400     EXIT.
026500*----------------------------------------------------------*
026600*   2000  PROCESS ONE TRANSACTION REQUEST                  *
026700*----------------------------------------------------------*
026800 2000-PROCESS-REQUEST-RTN.
026900     ADD 1 TO WS-TXN-GROUP-SEQ.
027000     MOVE WS-TXN-GROUP-SEQ TO WS-TXN-GROUP-SEQ-DISPLAY.
027100     MOVE SPACES TO WS-TXN-GROUP-ID-AREA.
027200     STRING 'TXN_' DELIMITED BY SIZE
027300            WS-TXN-GROUP-SEQ-DISPLAY DELIMITED BY SIZE
027400         INTO WS-TXN-GROUP-ID-AREA
027500     END-STRING.
027600     PERFORM 2200-VALIDATE-REQUEST-RTN THRU 2200-EXIT.
027700     IF WS-REQUEST-VALID
027800         ADD 1 TO WS-REQ-ACCEPTED-CT
027900         PERFORM 4000-EMIT-DETAIL-RTN THRU 4000-EXIT
028000     ELSE
028100         ADD 1 TO WS-REQ-REJECTED-CT
028200     END-IF.
028300     PERFORM 2100-READ-REQUEST-RTN THRU 2100-EXIT.
028400 2000-EXIT.
028500     EXIT.
028600*----------------------------------------------------------*
028700*   2100  READ ONE TRANSACTION REQUEST                     *
028800*----------------------------------------------------------*
028900 2100-READ-REQUEST-RTN.
029000     READ TSE-TXN-REQUEST-IN
029100         AT END
029200             SET WS-EOF-REQUEST TO TRUE
029300     END-READ.
029350     IF WS-EOF-REQUEST
029360         GO TO 2100-EXIT
029370     END-IF.
029400     ADD 1 TO WS-REQ-READ-CT.
029700 2100-EXIT.
029800     EXIT.
029900*----------------------------------------------------------*
030000*   2200  VALIDATE THE REQUEST (BUSINESS RULES CR-1188/1231)*
030100*----------------------------------------------------------*
030200 2200-VALIDATE-REQUEST-RTN.
030300     SET WS-REQUEST-VALID TO TRUE.
030400     IF REQ-TOTAL-AMOUNT < .01 OR REQ-TOTAL-AMOUNT > 100000.00
030500         SET WS-REQUEST-INVALID TO TRUE
030520         GO TO 2200-EXIT
030600     END-IF.
030700     IF REQ-PARTICIPANT-COUNT < 1 OR REQ-PARTICIPANT-COUNT > 20
030800         SET WS-REQUEST-INVALID TO TRUE
030820         GO TO 2200-EXIT
030900     END-IF.
031000     PERFORM 2210-CHECK-PAYER-PARTIC-RTN THRU 2210-EXIT.
031020     IF WS-REQUEST-INVALID
031040         GO TO 2200-EXIT
031060     END-IF.
031300     IF REQ-SPLIT-EXACT
031400         PERFORM 2220-CHECK-EXACT-FOOTING-RTN THRU 2220-EXIT
031500     END-IF.
031520     IF WS-REQUEST-INVALID
031540         GO TO 2200-EXIT
031560     END-IF.
031600     IF REQ-SPLIT-PERCENTAGE
031700         PERFORM 2230-CHECK-PERCENT-FOOTING-RTN THRU 2230-EXIT
031800     END-IF.
031900 2200-EXIT.
032000     EXIT.
032100*----------------------------------------------------------*
032200*   2210  PAYER MUST APPEAR AMONG THE PARTICIPANT ROWS      *
032300*----------------------------------------------------------*
032400 2210-CHECK-PAYER-PARTIC-RTN.
032500     SET WS-PAYER-FOUND-SW TO 'N'.
032600     PERFORM 2211-SCAN-ONE-PARTIC-RTN THRU 2211-EXIT
032700         VARYING REQ-PART-NDX FROM 1 BY 1
032800         UNTIL REQ-PART-NDX > REQ-PARTICIPANT-COUNT
032900             OR WS-PAYER-FOUND.
033000     IF NOT WS-PAYER-FOUND
033100         SET WS-REQUEST-INVALID TO TRUE
033200     END-IF.
033300 2210-EXIT.
033400     EXIT.
033500 2211-SCAN-ONE-PARTIC-RTN.
033600     IF PART-USER-ID (REQ-PART-NDX) = REQ-PAID-BY
033700         SET WS-PAYER-FOUND TO TRUE
033800     END-IF.
033900 2211-EXIT.
034000     EXIT.
034100*----------------------------------------------------------*
034200*   2220  EXACT SPLIT MUST FOOT TO REQ-TOTAL-AMOUNT         *
034300*----------------------------------------------------------*
034400 2220-CHECK-EXACT-FOOTING-RTN.
034500     MOVE ZERO TO WS-EXACT-FOOT-TOTAL.
034600     PERFORM 2221-SUM-EXACT-AMT-RTN THRU 2221-EXIT
034700         VARYING REQ-PART-NDX FROM 1 BY 1
034800         UNTIL REQ-PART-NDX > REQ-PARTICIPANT-COUNT.
034900     IF WS-EXACT-FOOT-TOTAL NOT = REQ-TOTAL-AMOUNT
035000         SET WS-REQUEST-INVALID TO TRUE
035100     END-IF.
035200 2220-EXIT.
035300     EXIT.
035400 2221-SUM-EXACT-AMT-RTN.
035500     ADD PART-AMOUNT (REQ-PART-NDX) TO WS-EXACT-FOOT-TOTAL.
035600 2221-EXIT.
035700     EXIT.
035800*----------------------------------------------------------*
035900*   2230  PERCENTAGE SPLIT MUST FOOT TO 100.00              *
036000*----------------------------------------------------------*
036100 2230-CHECK-PERCENT-FOOTING-RTN.
036200     MOVE ZERO TO WS-PERCENT-FOOT-TOTAL.
036300     PERFORM 2231-SUM-PERCENT-RTN THRU 2231-EXIT
036400         VARYING REQ-PART-NDX FROM 1 BY 1
036500         UNTIL REQ-PART-NDX > REQ-PARTICIPANT-COUNT.
036600     IF WS-PERCENT-FOOT-TOTAL NOT = 100.00
036700         SET WS-REQUEST-INVALID TO TRUE
036800     END-IF.
036900 2230-EXIT.
037000     EXIT.
037100 2231-SUM-PERCENT-RTN.
037200     ADD PART-PERCENTAGE (REQ-PART-NDX) TO WS-PERCENT-FOOT-TOTAL.
037300 2231-EXIT.
037400     EXIT.
037500*----------------------------------------------------------*
037600*   3000  CALCULATE ONE PARTICIPANT'S SHARE                 *
037700*----------------------------------------------------------*
037800 3000-CALCULATE-SHARE-RTN.
037900     IF REQ-SPLIT-EQUAL
038000         COMPUTE WS-CALC-AMOUNT ROUNDED =
038100             REQ-TOTAL-AMOUNT / REQ-PARTICIPANT-COUNT
038200     ELSE
038300         IF REQ-SPLIT-EXACT
038400             MOVE PART-AMOUNT (REQ-PART-NDX) TO WS-CALC-AMOUNT
038500         ELSE
038600             COMPUTE WS-CALC-AMOUNT ROUNDED =
038700                 (REQ-TOTAL-AMOUNT *
038800                     PART-PERCENTAGE (REQ-PART-NDX)) / 100
038900         END-IF
039000     END-IF.
039100 3000-EXIT.
039200     EXIT.
039300*----------------------------------------------------------*
039400*   4000  EMIT ONE TXN-DETAIL-RECORD PER PARTICIPANT AND    *
039500*         POST IT AGAINST THE BALANCE MASTER                *
039600*----------------------------------------------------------*
039700 4000-EMIT-DETAIL-RTN.
039800     PERFORM 4100-EMIT-ONE-DETAIL-RTN THRU 4100-EXIT
039900         VARYING REQ-PART-NDX FROM 1 BY 1
040000         UNTIL REQ-PART-NDX > REQ-PARTICIPANT-COUNT.
040100 4000-EXIT.
040200     EXIT.
040300 4100-EMIT-ONE-DETAIL-RTN.
040400     PERFORM 3000-CALCULATE-SHARE-RTN THRU 3000-EXIT.
040500     ADD 1 TO WS-TXN-ID-SEQ.
040600     INITIALIZE TXN-DETAIL-RECORD.
040700     MOVE WS-TXN-ID-SEQ                TO TXN-ID.
040800     MOVE WS-TXN-GROUP-ID-AREA         TO TXN-GROUP-ID.
040900     MOVE REQ-PAID-BY                  TO TXN-PAID-BY.
041000     MOVE PART-USER-ID (REQ-PART-NDX)  TO TXN-OWED-BY.
041100     MOVE WS-CALC-AMOUNT               TO TXN-AMOUNT.
041200     MOVE REQ-TOTAL-AMOUNT             TO TXN-TOTAL-AMOUNT.
041300     MOVE REQ-DESCRIPTION              TO TXN-DESCRIPTION.
041400     MOVE REQ-CATEGORY                 TO TXN-CATEGORY.
041500     MOVE REQ-SPLIT-TYPE               TO TXN-SPLIT-TYPE.
041600     SET TXN-STATUS-ACTIVE             TO TRUE.
041700     MOVE REQ-CREATED-BY               TO TXN-CREATED-BY.
041800     MOVE REQ-DATE                     TO TXN-DATE.
041900     MOVE REQ-NOTES                    TO TXN-NOTES.
042000     WRITE TXN-DETAIL-RECORD.
042100     ADD 1 TO WS-DETAIL-WRITTEN-CT.
042200     PERFORM 5000-POST-BALANCE-RTN THRU 5000-EXIT.
042300 4100-EXIT.
042400     EXIT.
042500*----------------------------------------------------------*
042600*   5000  POST ONE DETAIL ROW TO THE BALANCE MASTER         *
042700*----------------------------------------------------------*
042800 5000-POST-BALANCE-RTN.
042900     IF TXN-PAID-BY = TXN-OWED-BY
043000         CONTINUE
043100     ELSE
043200         IF TXN-PAID-BY < TXN-OWED-BY
043300             MOVE TXN-PAID-BY  TO WS-ORDERED-USER-LOW
043400             MOVE TXN-OWED-BY  TO WS-ORDERED-USER-HIGH
043500         ELSE
043600             MOVE TXN-OWED-BY  TO WS-ORDERED-USER-LOW
043700             MOVE TXN-PAID-BY  TO WS-ORDERED-USER-HIGH
043800         END-IF
043900         PERFORM 5100-FIND-OR-ADD-BAL-RTN THRU 5100-EXIT
044000         IF TXN-PAID-BY = BAL-USER-1
044100             SUBTRACT TXN-AMOUNT FROM BAL-AMOUNT
044200         ELSE
044300             ADD TXN-AMOUNT TO BAL-AMOUNT
044400         END-IF
044500         ADD 1 TO BAL-TRANSACTION-COUNT
044600         MOVE TXN-ID   TO BAL-LAST-TXN-ID
044700         MOVE TXN-DATE TO BAL-LAST-UPDATED
044800         IF BAL-AMOUNT = ZERO
044900             SET BAL-IS-SETTLED TO TRUE
045000         ELSE
045100             SET BAL-IS-NOT-SETTLED TO TRUE
045200         END-IF
045300         REWRITE BAL-MASTER-RECORD
045400     END-IF.
045500 5000-EXIT.
045600     EXIT.
045700*----------------------------------------------------------*
045800*   5100  FIND THE BALANCE ROW FOR AN ORDERED PAIR, ADDING  *
045900*         A NEW ONE THE FIRST TIME THE PAIR IS SEEN         *
046000*----------------------------------------------------------*
046100 5100-FIND-OR-ADD-BAL-RTN.
046200     SET WS-BAL-FOUND-SW TO 'N'.
046300     SET WS-BAL-TBL-NDX TO 1.
046400     SEARCH WS-BAL-TBL-ENTRY
046500         AT END
046600             SET WS-BAL-FOUND-SW TO 'N'
046700         WHEN WS-BAL-TBL-KEY (WS-BAL-TBL-NDX) = WS-ORDERED-PAIR-KEY
046800             SET WS-BAL-FOUND TO TRUE
046900     END-SEARCH.
047000     IF WS-BAL-FOUND
047100         MOVE WS-BAL-TBL-RELNO (WS-BAL-TBL-NDX)
047200                 TO WS-BAL-RELATIVE-KEY
047300         READ TSE-BAL-MASTER-FILE
047400     ELSE
047500         PERFORM 5110-ADD-NEW-BAL-RTN THRU 5110-EXIT
047600     END-IF.
047700 5100-EXIT.
047800     EXIT.
047900 5110-ADD-NEW-BAL-RTN.
048000     ADD 1 TO WS-BAL-NEXT-RELNO.
048100     MOVE WS-BAL-NEXT-RELNO TO WS-BAL-RELATIVE-KEY.
048200     INITIALIZE BAL-MASTER-RECORD.
048300     MOVE WS-ORDERED-USER-LOW  TO BAL-USER-1.
048400     MOVE WS-ORDERED-USER-HIGH TO BAL-USER-2.
048500     SET BAL-IS-NOT-SETTLED TO TRUE.
048600     WRITE BAL-MASTER-RECORD.
048700     ADD 1 TO WS-BAL-TBL-COUNT.
048800     SET WS-BAL-TBL-NDX TO WS-BAL-TBL-COUNT.
048900     MOVE WS-ORDERED-PAIR-KEY TO WS-BAL-TBL-KEY (WS-BAL-TBL-NDX).
049000     MOVE WS-BAL-NEXT-RELNO   TO WS-BAL-TBL-RELNO (WS-BAL-TBL-NDX).
049100 5110-EXIT.
049200     EXIT.
049300*----------------------------------------------------------*
049400*   8000  TERMINATION                                      *
049500*----------------------------------------------------------*
049600 8000-TERMINATION-RTN.
049700     CLOSE TSE-TXN-REQUEST-IN.
049800     CLOSE TSE-TXN-DETAIL-OUT.
049900     CLOSE TSE-BAL-MASTER-FILE.
050000     DISPLAY 'TSE.TIP10 REQUESTS READ    = ' WS-REQ-READ-CT.
050100     DISPLAY 'TSE.TIP10 REQUESTS ACCEPTED= ' WS-REQ-ACCEPTED-CT.
050200     DISPLAY 'TSE.TIP10 REQUESTS REJECTED= ' WS-REQ-REJECTED-CT.
050300     DISPLAY 'TSE.TIP10 DETAIL ROWS WRITTEN= ' WS-DETAIL-WRITTEN-CT.
050400 8000-EXIT.
050500     EXIT.
