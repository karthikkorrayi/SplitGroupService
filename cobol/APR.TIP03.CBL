000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     APR-SETL-RECORD.                                 CR-1467 
000300 AUTHOR.         DST. MODIFIED BY SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   APR.TIP03  -  SETTLEMENT RECORD                          *
001100*                                                            *
001200*   ONE ROW PER RECORDED PAYMENT (CASH/BANK/ONLINE/ETC.) ON  *
001300*   THE GXL (GROUP EXPENSE LEDGER) SUBSYSTEM.  INPUT TO THE  *
001400*   SETTLEMENT LEDGER ENGINE (STL.TIP11), WHICH VALIDATES    *
001500*   EACH ROW BEFORE POSTING IT AGAINST THE BALANCE MASTER.   *
001600*                                                            *
001700*----------------------------------------------------------*
001800*     CHANGE LOG                                             *
001900*----------------------------------------------------------*
002000* DATE      BY   REQUEST     DESCRIPTION                     *
002100*----------------------------------------------------------*
002200* 031488    DST  ----------  ORIGINAL APR ACCOUNT POSITION   *
002300*                            FEED.                           *
002400* 081991    RJH  CR-1061     RENAMED OFF THE ACCOUNT         *
002500*                            POSITION SHAPE ONTO THE GXL     *
002600*                            SETTLEMENT LAYOUT.              *
002700* 052693    MKT  CR-1188     ADDED SETL-METHOD AND           *
002800*                            SETL-STATUS 88-LEVELS.          *
002900* 071795    MKT  CR-1231     ADDED SETL-REFERENCE-ID FOR     *
003000*                            EXTERNAL PAYMENT NETWORK        *
003100*                            RECONCILIATION.                 *
003200* 021598    DLP  Y2K-041     EXPANDED SETL-DATE TO CCYYMMDD. *
003300* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.     *
003400* 041502    SGP  CR-1341     ADDED SETL-PAYER-PAYEE-KEY      *
003500*                            REDEFINES FOR THE VALIDATOR'S   *
003600*                            BALANCE LOOKUP.                 *
003700* 091907    SGP  CR-1409     ADDED SETL-AMOUNT-PARTS         *
003800*                            REDEFINES FOR REPORT EDITING.   *
003900* 070109    SHREENI  ------  CARRIED FORWARD INTO THE SPARK  *
004000*                            METADATA COPYBOOK LIBRARY AS-IS.*
004100*----------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-USER-ID IS "0" THRU "9".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT APR-SETL-RECORD ASSIGN TO "FNAME".
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  APR-SETL-RECORD.
005300 01  SETL-RECORD.
005400     05  SETL-ID                       PIC 9(9).
005500     05  SETL-PAYER-PAYEE.
005600         10  SETL-PAYER-ID             PIC 9(9).
005700         10  SETL-PAYEE-ID             PIC 9(9).
005800     05  SETL-PAYER-PAYEE-KEY REDEFINES
005900             SETL-PAYER-PAYEE          PIC 9(18).
006000     05  SETL-AMOUNT                   PIC S9(8)V99.
006100     05  SETL-AMOUNT-PARTS REDEFINES SETL-AMOUNT.
006200         10  SETL-AMOUNT-WHOLE         PIC S9(8).
006300         10  SETL-AMOUNT-DECIMAL       PIC 9(2).
006400     05  SETL-DESCRIPTION              PIC X(500).
006500     05  SETL-METHOD                   PIC X(13).
006600         88  SETL-METHOD-CASH              VALUE 'CASH'.
006700         88  SETL-METHOD-BANK-TRANSFER     VALUE 'BANK_TRANSFER'.
006800         88  SETL-METHOD-ONLINE            VALUE 'ONLINE'.
006900         88  SETL-METHOD-UPI               VALUE 'UPI'.
007000         88  SETL-METHOD-OTHER             VALUE 'OTHER'.
007100     05  SETL-STATUS                   PIC X(9).
007200         88  SETL-STATUS-PENDING           VALUE 'PENDING'.
007300         88  SETL-STATUS-COMPLETED         VALUE 'COMPLETED'.
007400         88  SETL-STATUS-CANCELLED         VALUE 'CANCELLED'.
007500         88  SETL-STATUS-FAILED            VALUE 'FAILED'.
007600     05  SETL-DATE                     PIC 9(8).
007700     05  SETL-DATE-DTE REDEFINES SETL-DATE.
007800         10  SETL-DATE-YYYY-DTE.
007900             15  SETL-DATE-CC-DTE      PIC 9(2).
008000             15  SETL-DATE-YY-DTE      PIC 9(2).
008100         10  SETL-DATE-MM-DTE          PIC 9(2).
008200         10  SETL-DATE-DD-DTE          PIC 9(2).
008300     05  SETL-CREATED-BY               PIC 9(9).
008400     05  SETL-NOTES                    PIC X(500).
008500     05  SETL-REFERENCE-ID             PIC X(50).
008600     05  FILLER                        PIC X(20).
008700 WORKING-STORAGE SECTION.
008800 01  WS-APR-SETL-COUNTERS.
008900     05  WS-SETL-RECS-READ-CT          PIC 9(9) COMP.
009000     05  WS-SETL-RECS-REJECTED-CT      PIC 9(9) COMP.
009100     05  FILLER                        PIC X(20).
009200 PROCEDURE DIVISION.
009300 0000-STOP-RTN.
009400     STOP RUN.
