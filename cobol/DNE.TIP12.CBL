000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DNE-NETTING-ENGINE.                              CR-1467 
000300 AUTHOR.         SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   05/26/1993.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   DNE.TIP12  -  DEBT-NETTING ENGINE                        *
001100*                                                            *
001200*   ON DEMAND FOR A SUPPLIED LIST OF USER IDS (3 OR MORE -   *
001300*   NETTING BUYS NOTHING FOR A PAIR), NETS EVERY PAIRWISE    *
001400*   BALANCE AMONG THOSE USERS DOWN TO ONE SIGNED POSITION    *
001500*   PER USER AND GREEDILY MATCHES DEBTORS AGAINST CREDITORS  *
001600*   TO PRODUCE THE FEWEST OPTIMIZED-PAYMENT ROWS THAT CLEAR  *
001700*   EVERY BALANCE IN THE GROUP.  NOT A GUARANTEED MINIMUM-   *
001800*   TRANSFER SOLUTION - THIS REPRODUCES THE ONLINE APP'S     *
001900*   GREEDY LARGEST-FIRST ALGORITHM EXACTLY, NOTHING FANCIER. *
002000*                                                            *
002100*----------------------------------------------------------*
002200*     CHANGE LOG                                             *
002300*----------------------------------------------------------*
002400* DATE      BY   REQUEST     DESCRIPTION                     *
002500*----------------------------------------------------------*
002600* 052693    MKT  CR-1188     ORIGINAL VERSION.                *
002700* 071795    MKT  CR-1231     CHANGED THE PARTITION STEP TO    *
002800*                            SKIP EXACT-ZERO NET POSITIONS -  *
002900*                            THESE WERE FALLING INTO THE      *
003000*                            CREDITOR TABLE AS ZERO-AMOUNT    *
003100*                            ROWS AND WASTING A MATCH CYCLE.  *
003200* 021598    DLP  Y2K-041     REVIEWED - NO DATE FIELDS ON     *
003300*                            THIS FEED, NO CHANGE REQUIRED.   *
003400* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.      *
003500* 041502    SGP  CR-1341     REPLACED THE OLD VSAM-KEYED      *
003600*                            BALANCE SCAN WITH THE SHARED WS  *
003700*                            INDEX-TABLE / RELATIVE-FILE      *
003800*                            SCHEME (SEE TSE.TIP10).          *
003900* 091907    SGP  CR-1409     RAISED THE DEBTOR/CREDITOR/USER  *
004000*                            TABLE BOUNDS FROM 50 TO 200 -    *
004100*                            THE GROUP LEDGER UNIT NOW SEES   *
004200*                            NETTING RUNS ACROSS WHOLE        *
004300*                            DEPARTMENTS, NOT JUST WORK TEAMS.*
004400* 070109    SHREENI  CR-1467 CARRIED FORWARD INTO THE SPARK   *
004500*                            METADATA COPYBOOK LIBRARY -      *
004600*                            NO LOGIC CHANGE.                 *
004610* 091314    SHREENI  CR-1484 TRAILER LINE NOW STRINGS THE     *
004620*                            REDUCED-FROM/TO SENTENCE INTO    *
004630*                            OPT-TL-REDUCTION-MSG FROM THE     *
004640*                            ORIGINAL/OPTIMIZED COUNTS.        *
004700*----------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS NUMERIC-USER-ID IS "0" THRU "9".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT DNE-USERID-LIST-IN   ASSIGN TO "USRLSTIN"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT DNE-BAL-MASTER-FILE  ASSIGN TO "BALMSTR"
005800         ORGANIZATION IS RELATIVE
005900         ACCESS MODE IS DYNAMIC
006000         RELATIVE KEY IS WS-BAL-RELATIVE-KEY.
006100     SELECT DNE-OPT-PAYMENT-OUT  ASSIGN TO "OPTPMTOU"
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT DNE-OPT-REPORT-OUT   ASSIGN TO "OPTRPTOU"
006400         ORGANIZATION IS SEQUENTIAL.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  DNE-USERID-LIST-IN.
006800 01  USERID-IN-RECORD.
006810     05  USERID-IN-USER-ID            PIC 9(9).
006820     05  FILLER                       PIC X(1).
006900*----------------------------------------------------------*
007000*   BALANCE MASTER - CARRIED FROM SDCM.BALANCE              *
007100*----------------------------------------------------------*
007200 FD  DNE-BAL-MASTER-FILE.
007300 01  BAL-MASTER-RECORD.
007400     05  BAL-USER-PAIR.
007500         10  BAL-USER-1                PIC 9(9).
007600         10  BAL-USER-2                PIC 9(9).
007700     05  BAL-PAIR-KEY REDEFINES BAL-USER-PAIR
007800                                       PIC 9(18).
007900     05  BAL-AMOUNT                    PIC S9(8)V99.
008000     05  BAL-AMOUNT-PARTS REDEFINES BAL-AMOUNT.
008100         10  BAL-AMOUNT-WHOLE          PIC S9(8).
008200         10  BAL-AMOUNT-DECIMAL        PIC 9(2).
008300     05  BAL-TRANSACTION-COUNT         PIC 9(9).
008400     05  BAL-LAST-TXN-ID               PIC 9(9).
008500     05  BAL-LAST-UPDATED              PIC 9(8).
008600     05  BAL-LAST-UPDATED-DTE REDEFINES BAL-LAST-UPDATED.
008700         10  BAL-LAST-UPDATED-YYYY-DTE.
008800             15  BAL-LAST-UPDATED-CC-DTE
008900                                       PIC 9(2).
009000             15  BAL-LAST-UPDATED-YY-DTE
009100                                       PIC 9(2).
009200         10  BAL-LAST-UPDATED-MM-DTE   PIC 9(2).
009300         10  BAL-LAST-UPDATED-DD-DTE   PIC 9(2).
009400     05  BAL-SETTLED-SW                PIC X(1).
009500         88  BAL-IS-SETTLED                VALUE 'Y'.
009600         88  BAL-IS-NOT-SETTLED            VALUE 'N'.
009700     05  FILLER                        PIC X(26).
009800*----------------------------------------------------------*
009900*   OPTIMIZED-PAYMENT - CARRIED FROM MTF.R00927              *
010000*----------------------------------------------------------*
010100 FD  DNE-OPT-PAYMENT-OUT.
010200 01  OPT-PAYMENT-RECORD.
010300     05  OPT-FROM-TO.
010400         10  OPT-FROM-USER-ID          PIC 9(9).
010500         10  OPT-TO-USER-ID            PIC 9(9).
010600     05  OPT-FROM-TO-KEY REDEFINES OPT-FROM-TO
010700                                       PIC 9(18).
010800     05  OPT-AMOUNT                    PIC S9(8)V99.
010900     05  OPT-AMOUNT-PARTS REDEFINES OPT-AMOUNT.
011000         10  OPT-AMOUNT-WHOLE          PIC S9(8).
011100         10  OPT-AMOUNT-DECIMAL        PIC 9(2).
011200     05  FILLER                        PIC X(20).
011300 FD  DNE-OPT-REPORT-OUT.
011400 01  OPT-REPORT-LINE.
011500     05  OPT-RL-FROM-USER              PIC ZZZZZZZZ9.
011600     05  FILLER                        PIC X(3)  VALUE SPACES.
011700     05  OPT-RL-TO-USER                PIC ZZZZZZZZ9.
011800     05  FILLER                        PIC X(3)  VALUE SPACES.
011900     05  OPT-RL-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
012000     05  FILLER                        PIC X(50) VALUE SPACES.
012100 01  OPT-TRAILER-LINE.
012200     05  FILLER                        PIC X(15)
012300             VALUE 'ORIGINAL TXNS: '.
012400     05  OPT-TL-ORIGINAL-COUNT         PIC ZZZ,ZZ9.
012500     05  FILLER                        PIC X(20)
012600             VALUE ' OPTIMIZED PMTS: '.
012700     05  OPT-TL-OPTIMIZED-COUNT        PIC ZZZ,ZZ9.
012750     05  FILLER                        PIC X(1)  VALUE SPACE.
012760     05  OPT-TL-REDUCTION-MSG          PIC X(75).
012800     05  FILLER                        PIC X(4)  VALUE SPACES.
012900 WORKING-STORAGE SECTION.
013000*----------------------------------------------------------*
013100*   SWITCHES                                                *
013200*----------------------------------------------------------*
013300 77  WS-EOF-USERID-SW              PIC X(1)      VALUE 'N'.
013400     88  WS-EOF-USERID                            VALUE 'Y'.
013500 77  WS-BAL-LOAD-EOF-SW            PIC X(1)      VALUE 'N'.
013600     88  WS-BAL-LOAD-EOF                          VALUE 'Y'.
013700 77  WS-NETTING-ELIGIBLE-SW        PIC X(1)      VALUE 'N'.
013800     88  WS-NETTING-ELIGIBLE                      VALUE 'Y'.
013900 77  WS-PAYER-FOUND-SW             PIC X(1)      VALUE 'N'.
014000     88  WS-PAYER-FOUND                            VALUE 'Y'.
014100 77  WS-PAYEE-FOUND-SW             PIC X(1)      VALUE 'N'.
014200     88  WS-PAYEE-FOUND                            VALUE 'Y'.
014300*----------------------------------------------------------*
014400*   COUNTERS AND SUBSCRIPTS (ALL COMP PER SHOP STANDARD)    *
014500*----------------------------------------------------------*
014600 77  WS-USERID-COUNT               PIC 9(9)  COMP VALUE ZERO.
014700 77  WS-BAL-RELATIVE-KEY           PIC 9(9)  COMP VALUE ZERO.
014800 77  WS-DEBTOR-COUNT               PIC 9(9)  COMP VALUE ZERO.
014900 77  WS-CREDITOR-COUNT             PIC 9(9)  COMP VALUE ZERO.
015000 77  WS-DBT-NDX                    PIC 9(9)  COMP VALUE ZERO.
015100 77  WS-CDT-NDX                    PIC 9(9)  COMP VALUE ZERO.
015200 77  WS-SWAP-PASS-NDX              PIC 9(9)  COMP VALUE ZERO.
015300 77  WS-SWAP-INNER-NDX             PIC 9(9)  COMP VALUE ZERO.
015400 77  WS-ORIGINAL-TXN-COUNT         PIC 9(9)  COMP VALUE ZERO.
015500 77  WS-OPTIMIZED-PMT-COUNT        PIC 9(9)  COMP VALUE ZERO.
015600*----------------------------------------------------------*
015700*   WORK AREAS                                              *
015800*----------------------------------------------------------*
015900 77  WS-PAYMENT-AMOUNT             PIC S9(8)V99.
016000 77  WS-SWAP-USER-ID               PIC 9(9).
016100 77  WS-SWAP-REMAINING             PIC S9(8)V99.
016110 77  WS-TL-ORIGINAL-EDIT           PIC ZZZ,ZZ9.
016120 77  WS-TL-OPTIMIZED-EDIT          PIC ZZZ,ZZ9.
016200*----------------------------------------------------------*
016300*   USER LIST / NET-POSITION TABLE (PARALLEL ENTRIES)       *
016400*----------------------------------------------------------*
016500 01  WS-USER-NET-TABLE.
016600     05  WS-USER-NET-ENTRY OCCURS 200 TIMES
016700                 INDEXED BY WS-UN-NDX.
016800         10  WS-UN-USER-ID             PIC 9(9).
016900         10  WS-UN-NET-POSITION        PIC S9(8)V99.
016910         10  FILLER                    PIC X(1).
017000*----------------------------------------------------------*
017100*   DEBTOR / CREDITOR WORK TABLES                           *     CR-1409 
017200*----------------------------------------------------------*
017300 01  WS-DEBTOR-TABLE.
017400     05  WS-DEBTOR-ENTRY OCCURS 200 TIMES
017500                 INDEXED BY WS-DBT-SRCH-NDX.
017600         10  WS-DBT-USER-ID            PIC 9(9).
017700         10  WS-DBT-REMAINING          PIC S9(8)V99.
017710         10  FILLER                    PIC X(1).
017800 01  WS-CREDITOR-TABLE.
017900     05  WS-CREDITOR-ENTRY OCCURS 200 TIMES
018000                 INDEXED BY WS-CDT-SRCH-NDX.
018100         10  WS-CDT-USER-ID            PIC 9(9).
018200         10  WS-CDT-REMAINING          PIC S9(8)V99.
018210         10  FILLER                    PIC X(1).
018300 PROCEDURE DIVISION.
018400*----------------------------------------------------------*
018500*   0000  MAINLINE                                         *
018600*----------------------------------------------------------*
018700 0000-MAINLINE-RTN.
018800     PERFORM 1000-LOAD-USERID-LIST-RTN THRU 1000-EXIT.
018900     IF WS-NETTING-ELIGIBLE
019000         PERFORM 2000-NET-POSITIONS-RTN THRU 2000-EXIT
019100         PERFORM 3000-PARTITION-SORT-RTN THRU 3000-EXIT
019200         PERFORM 4000-GREEDY-MATCH-RTN THRU 4000-EXIT
019300     END-IF.
019400     PERFORM 8000-TERMINATION-RTN THRU 8000-EXIT.
019500     STOP RUN.
019600*----------------------------------------------------------*
019700*   1000  LOAD THE RUN-PARAMETER USER-ID LIST               *
019800*         (GUARD: FEWER THAN 3 USERS -> NO NETTING)         *
019900*----------------------------------------------------------*
020000 1000-LOAD-USERID-LIST-RTN.
020100     OPEN INPUT DNE-USERID-LIST-IN.
020200     PERFORM 1100-READ-ONE-USERID-RTN THRU 1100-EXIT
020300         UNTIL WS-EOF-USERID.
020400     CLOSE DNE-USERID-LIST-IN.
020500     IF WS-USERID-COUNT >= 3
020600         SET WS-NETTING-ELIGIBLE TO TRUE
020700         OPEN INPUT DNE-BAL-MASTER-FILE
020800         OPEN OUTPUT DNE-OPT-PAYMENT-OUT
020900         OPEN OUTPUT DNE-OPT-REPORT-OUT
021000     ELSE
021100         SET WS-NETTING-ELIGIBLE-SW TO 'N'
021200         OPEN OUTPUT DNE-OPT-PAYMENT-OUT
021300         OPEN OUTPUT DNE-OPT-REPORT-OUT
021400     END-IF.
021500 1000-EXIT.
021600     EXIT.
021700 1100-READ-ONE-USERID-RTN.
021800     READ DNE-USERID-LIST-IN
021900         AT END
022000             SET WS-EOF-USERID TO TRUE
022100     END-READ.
022150     IF WS-EOF-USERID
022160         GO TO 1100-EXIT
022170     END-IF.
022200     ADD 1 TO WS-USERID-COUNT.
022300     SET WS-UN-NDX TO WS-USERID-COUNT.
022400     MOVE USERID-IN-USER-ID TO WS-UN-USER-ID (WS-UN-NDX).
022500     MOVE ZERO TO WS-UN-NET-POSITION (WS-UN-NDX).
022800 1100-EXIT.
022900     EXIT.
023000*----------------------------------------------------------*
023100*   2000  NET EVERY PAIRWISE BALANCE AMONG THE INPUT USERS  *
023200*         INTO ONE SIGNED POSITION PER USER                 *
023300*----------------------------------------------------------*
023400 2000-NET-POSITIONS-RTN.
023500     MOVE 1 TO WS-BAL-RELATIVE-KEY.
023600     PERFORM 2100-SCAN-ONE-BAL-RTN THRU 2100-EXIT
023700         UNTIL WS-BAL-LOAD-EOF.
023800 2000-EXIT.
023900     EXIT.
024000 2100-SCAN-ONE-BAL-RTN.
024100     READ DNE-BAL-MASTER-FILE
024200         INVALID KEY
024300             SET WS-BAL-LOAD-EOF TO TRUE
024400     END-READ.
024450     IF WS-BAL-LOAD-EOF
024460         GO TO 2100-EXIT
024470     END-IF.
024600     ADD 1 TO WS-BAL-RELATIVE-KEY.
024700     PERFORM 2110-APPLY-ONE-BAL-RTN THRU 2110-EXIT.
024900 2100-EXIT.
025000     EXIT.
025100 2110-APPLY-ONE-BAL-RTN.
025200     SET WS-PAYER-FOUND-SW TO 'N'.
025300     SET WS-PAYEE-FOUND-SW TO 'N'.
025400     SET WS-UN-NDX TO 1.
025500     SEARCH WS-USER-NET-ENTRY
025600         AT END
025700             SET WS-PAYER-FOUND-SW TO 'N'
025800         WHEN WS-UN-USER-ID (WS-UN-NDX) = BAL-USER-1
025900             SET WS-PAYER-FOUND TO TRUE
026000             MOVE WS-UN-NDX TO WS-DBT-NDX
026100     END-SEARCH.
026200     IF WS-PAYER-FOUND
026300         SET WS-UN-NDX TO 1
026400         SEARCH WS-USER-NET-ENTRY
026500             AT END
026600                 SET WS-PAYEE-FOUND-SW TO 'N'
026700             WHEN WS-UN-USER-ID (WS-UN-NDX) = BAL-USER-2
026800                 SET WS-PAYEE-FOUND TO TRUE
026900                 MOVE WS-UN-NDX TO WS-CDT-NDX
027000         END-SEARCH
027100     END-IF.
027200     IF WS-PAYER-FOUND AND WS-PAYEE-FOUND
027300         ADD 1 TO WS-ORIGINAL-TXN-COUNT
027400         IF BAL-AMOUNT NOT = ZERO
027500             SUBTRACT BAL-AMOUNT
027600                 FROM WS-UN-NET-POSITION (WS-DBT-NDX)
027700             ADD BAL-AMOUNT
027800                 TO WS-UN-NET-POSITION (WS-CDT-NDX)
027900         END-IF
028000     END-IF.
028100 2110-EXIT.
028200     EXIT.
028300*----------------------------------------------------------*
028400*   3000  PARTITION INTO DEBTOR/CREDITOR TABLES AND SORT    *
028500*         EACH BY MAGNITUDE, LARGEST FIRST                  *
028600*----------------------------------------------------------*
028700 3000-PARTITION-SORT-RTN.
028800     PERFORM 3010-PARTITION-ONE-USER-RTN THRU 3010-EXIT
028900         VARYING WS-UN-NDX FROM 1 BY 1
029000         UNTIL WS-UN-NDX > WS-USERID-COUNT.
029100     PERFORM 3100-SORT-DEBTORS-RTN THRU 3100-EXIT.
029200     PERFORM 3200-SORT-CREDITORS-RTN THRU 3200-EXIT.
029300 3000-EXIT.
029400     EXIT.
029500 3010-PARTITION-ONE-USER-RTN.
029600     IF WS-UN-NET-POSITION (WS-UN-NDX) < ZERO
029700         ADD 1 TO WS-DEBTOR-COUNT
029800         SET WS-DBT-SRCH-NDX TO WS-DEBTOR-COUNT
029900         MOVE WS-UN-USER-ID (WS-UN-NDX)
030000                 TO WS-DBT-USER-ID (WS-DBT-SRCH-NDX)
030100         COMPUTE WS-DBT-REMAINING (WS-DBT-SRCH-NDX) =
030200                 ZERO - WS-UN-NET-POSITION (WS-UN-NDX)
030300     ELSE
030400         IF WS-UN-NET-POSITION (WS-UN-NDX) > ZERO
030500             ADD 1 TO WS-CREDITOR-COUNT
030600             SET WS-CDT-SRCH-NDX TO WS-CREDITOR-COUNT
030700             MOVE WS-UN-USER-ID (WS-UN-NDX)
030800                   TO WS-CDT-USER-ID (WS-CDT-SRCH-NDX)
030900             MOVE WS-UN-NET-POSITION (WS-UN-NDX)
031000                   TO WS-CDT-REMAINING (WS-CDT-SRCH-NDX)
031100         END-IF
031200     END-IF.
031300 3010-EXIT.
031400     EXIT.
031500*----------------------------------------------------------*
031600*   3100  BUBBLE-SORT THE DEBTOR TABLE, LARGEST FIRST       *
031700*----------------------------------------------------------*
031800 3100-SORT-DEBTORS-RTN.
031900     PERFORM 3110-SORT-DEBTORS-PASS-RTN THRU 3110-EXIT
032000         VARYING WS-SWAP-PASS-NDX FROM 1 BY 1
032100         UNTIL WS-SWAP-PASS-NDX >= WS-DEBTOR-COUNT.
032200 3100-EXIT.
032300     EXIT.
032400 3110-SORT-DEBTORS-PASS-RTN.
032500     PERFORM 3111-SORT-DEBTORS-CMP-RTN THRU 3111-EXIT
032600         VARYING WS-SWAP-INNER-NDX FROM 1 BY 1
032700         UNTIL WS-SWAP-INNER-NDX >
032800                 WS-DEBTOR-COUNT - WS-SWAP-PASS-NDX.
032900 3110-EXIT.
033000     EXIT.
033100 3111-SORT-DEBTORS-CMP-RTN.
033200     SET WS-DBT-SRCH-NDX TO WS-SWAP-INNER-NDX.
033300     IF WS-DBT-REMAINING (WS-DBT-SRCH-NDX) <
033400             WS-DBT-REMAINING (WS-DBT-SRCH-NDX + 1)
033500         MOVE WS-DBT-USER-ID (WS-DBT-SRCH-NDX)
033600                 TO WS-SWAP-USER-ID
033700         MOVE WS-DBT-REMAINING (WS-DBT-SRCH-NDX)
033800                 TO WS-SWAP-REMAINING
033900         MOVE WS-DBT-USER-ID (WS-DBT-SRCH-NDX + 1)
034000                 TO WS-DBT-USER-ID (WS-DBT-SRCH-NDX)
034100         MOVE WS-DBT-REMAINING (WS-DBT-SRCH-NDX + 1)
034200                 TO WS-DBT-REMAINING (WS-DBT-SRCH-NDX)
034300         MOVE WS-SWAP-USER-ID
034400                 TO WS-DBT-USER-ID (WS-DBT-SRCH-NDX + 1)
034500         MOVE WS-SWAP-REMAINING
034600                 TO WS-DBT-REMAINING (WS-DBT-SRCH-NDX + 1)
034700     END-IF.
034800 3111-EXIT.
034900     EXIT.
035000*----------------------------------------------------------*
035100*   3200  BUBBLE-SORT THE CREDITOR TABLE, LARGEST FIRST     *
035200*----------------------------------------------------------*
035300 3200-SORT-CREDITORS-RTN.
035400     PERFORM 3210-SORT-CREDITORS-PASS-RTN THRU 3210-EXIT
035500         VARYING WS-SWAP-PASS-NDX FROM 1 BY 1
035600         UNTIL WS-SWAP-PASS-NDX >= WS-CREDITOR-COUNT.
035700 3200-EXIT.
035800     EXIT.
035900 3210-SORT-CREDITORS-PASS-RTN.
036000     PERFORM 3211-SORT-CREDITORS-CMP-RTN THRU 3211-EXIT
036100         VARYING WS-SWAP-INNER-NDX FROM 1 BY 1
036200         UNTIL WS-SWAP-INNER-NDX >
036300                 WS-CREDITOR-COUNT - WS-SWAP-PASS-NDX.
036400 3210-EXIT.
036500     EXIT.
036600 3211-SORT-CREDITORS-CMP-RTN.
036700     SET WS-CDT-SRCH-NDX TO WS-SWAP-INNER-NDX.
036800     IF WS-CDT-REMAINING (WS-CDT-SRCH-NDX) <
036900             WS-CDT-REMAINING (WS-CDT-SRCH-NDX + 1)
037000         MOVE WS-CDT-USER-ID (WS-CDT-SRCH-NDX)
037100                 TO WS-SWAP-USER-ID
037200         MOVE WS-CDT-REMAINING (WS-CDT-SRCH-NDX)
037300                 TO WS-SWAP-REMAINING
037400         MOVE WS-CDT-USER-ID (WS-CDT-SRCH-NDX + 1)
037500                 TO WS-CDT-USER-ID (WS-CDT-SRCH-NDX)
037600         MOVE WS-CDT-REMAINING (WS-CDT-SRCH-NDX + 1)
037700                 TO WS-CDT-REMAINING (WS-CDT-SRCH-NDX)
037800         MOVE WS-SWAP-USER-ID
037900                 TO WS-CDT-USER-ID (WS-CDT-SRCH-NDX + 1)
038000         MOVE WS-SWAP-REMAINING
038100                 TO WS-CDT-REMAINING (WS-CDT-SRCH-NDX + 1)
038200     END-IF.
038300 3211-EXIT.
038400     EXIT.
038500*----------------------------------------------------------*
038600*   4000  GREEDY TWO-CURSOR DEBTOR/CREDITOR MATCH           *
038700*----------------------------------------------------------*
038800 4000-GREEDY-MATCH-RTN.
038900     MOVE 1 TO WS-DBT-NDX.
039000     MOVE 1 TO WS-CDT-NDX.
039100     PERFORM 4100-MATCH-ONE-PAIR-RTN THRU 4100-EXIT
039200         UNTIL WS-DBT-NDX > WS-DEBTOR-COUNT
039300             OR WS-CDT-NDX > WS-CREDITOR-COUNT.
039400 4000-EXIT.
039500     EXIT.
039600 4100-MATCH-ONE-PAIR-RTN.
039700     SET WS-DBT-SRCH-NDX TO WS-DBT-NDX.
039800     SET WS-CDT-SRCH-NDX TO WS-CDT-NDX.
039900     IF WS-DBT-REMAINING (WS-DBT-SRCH-NDX) <
040000             WS-CDT-REMAINING (WS-CDT-SRCH-NDX)
040100         MOVE WS-DBT-REMAINING (WS-DBT-SRCH-NDX)
040200                 TO WS-PAYMENT-AMOUNT
040300     ELSE
040400         MOVE WS-CDT-REMAINING (WS-CDT-SRCH-NDX)
040500                 TO WS-PAYMENT-AMOUNT
040600     END-IF.
040700     IF WS-PAYMENT-AMOUNT > .01
040800         PERFORM 4110-EMIT-PAYMENT-RTN THRU 4110-EXIT
040900     END-IF.
041000     SUBTRACT WS-PAYMENT-AMOUNT
041100             FROM WS-DBT-REMAINING (WS-DBT-SRCH-NDX).
041200     SUBTRACT WS-PAYMENT-AMOUNT
041300             FROM WS-CDT-REMAINING (WS-CDT-SRCH-NDX).
041400     IF WS-DBT-REMAINING (WS-DBT-SRCH-NDX) <= .01
041500         ADD 1 TO WS-DBT-NDX
041600     END-IF.
041700     IF WS-CDT-REMAINING (WS-CDT-SRCH-NDX) <= .01
041800         ADD 1 TO WS-CDT-NDX
041900     END-IF.
042000 4100-EXIT.
042100     EXIT.
042200 4110-EMIT-PAYMENT-RTN.
042300     COMPUTE OPT-AMOUNT ROUNDED = WS-PAYMENT-AMOUNT.
042400     MOVE WS-DBT-USER-ID (WS-DBT-SRCH-NDX) TO OPT-FROM-USER-ID.
042500     MOVE WS-CDT-USER-ID (WS-CDT-SRCH-NDX) TO OPT-TO-USER-ID.
042600     WRITE OPT-PAYMENT-RECORD.
042700     MOVE OPT-FROM-USER-ID TO OPT-RL-FROM-USER.
042800     MOVE OPT-TO-USER-ID   TO OPT-RL-TO-USER.
042900     MOVE OPT-AMOUNT       TO OPT-RL-AMOUNT.
043000     WRITE OPT-REPORT-LINE.
043100     ADD 1 TO WS-OPTIMIZED-PMT-COUNT.
043200 4110-EXIT.
043300     EXIT.
043400*----------------------------------------------------------*
043500*   8000  TERMINATION - TRAILER LINE AND CONTROL TOTALS     *
043600*----------------------------------------------------------*
043700 8000-TERMINATION-RTN.
043800     MOVE WS-ORIGINAL-TXN-COUNT    TO OPT-TL-ORIGINAL-COUNT.
043900     MOVE WS-OPTIMIZED-PMT-COUNT   TO OPT-TL-OPTIMIZED-COUNT.
043910     MOVE WS-ORIGINAL-TXN-COUNT    TO WS-TL-ORIGINAL-EDIT.
043920     MOVE WS-OPTIMIZED-PMT-COUNT   TO WS-TL-OPTIMIZED-EDIT.
043930     STRING 'REDUCED FROM '            DELIMITED BY SIZE
043940            WS-TL-ORIGINAL-EDIT        DELIMITED BY SIZE
043950            ' POTENTIAL TRANSACTIONS TO ' DELIMITED BY SIZE
043960            WS-TL-OPTIMIZED-EDIT       DELIMITED BY SIZE
043970            ' OPTIMIZED PAYMENTS'      DELIMITED BY SIZE
043980         INTO OPT-TL-REDUCTION-MSG.
044000     WRITE OPT-TRAILER-LINE.
044100     IF WS-NETTING-ELIGIBLE
044200         CLOSE DNE-BAL-MASTER-FILE
044300     END-IF.
044400     CLOSE DNE-OPT-PAYMENT-OUT.
044500     CLOSE DNE-OPT-REPORT-OUT.
044600     DISPLAY 'DNE.TIP12 USERS ON RUN        = ' WS-USERID-COUNT.
044700     DISPLAY 'DNE.TIP12 ORIGINAL TXN COUNT   = ' WS-ORIGINAL-TXN-COUNT.
044800     DISPLAY 'DNE.TIP12 OPTIMIZED PMT COUNT  = ' WS-OPTIMIZED-PMT-COUNT.
044900 8000-EXIT.
045000     EXIT.
