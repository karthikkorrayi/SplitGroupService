000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MTF-OPT-PAYMENT-RECORD.                          CR-1467 
000300 AUTHOR.         DST. MODIFIED BY SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   MTF.R00927  -  OPTIMIZED PAYMENT RECORD AND REPORT       *
001100*                  LINE LAYOUTS                              *
001200*                                                            *
001300*   ONE ROW PER SUGGESTED PAYMENT PRODUCED BY THE DEBT-       *
001400*   NETTING ENGINE (DNE.TIP12) WHEN IT COLLAPSES A GROUP OF   *
001500*   GXL (GROUP EXPENSE LEDGER) BALANCES DOWN TO THE FEWEST    *
001600*   PAYMENTS THAT SETTLE THEM ALL.  THE REPORT LINE AND ITS   *
001700*   TRAILER ARE THE PRINT IMAGE OF THE SAME OUTPUT.           *
001800*                                                            *
001900*----------------------------------------------------------*
002000*     CHANGE LOG                                             *
002100*----------------------------------------------------------*
002200* DATE      BY   REQUEST     DESCRIPTION                     *
002300*----------------------------------------------------------*
002400* 101310    DST  ----------  ORIGINAL 858-REPORT PAYOUT       *
002500*                            HEADER/DETAIL FEED.              *
002600* 081991    RJH  CR-1061     RENAMED OFF THE 858 PAYOUT       *
002700*                            SHAPE ONTO THE GXL OPTIMIZED     *
002800*                            PAYMENT LAYOUT.                  *
002900* 052693    MKT  CR-1188     DROPPED THE HEADER/DETAIL        *
003000*                            RECORD-TYPE-CD SWITCH - THIS     *
003100*                            FEED IS DETAIL-ONLY.             *
003200* 071795    MKT  CR-1231     ADDED THE OPT-REPORT-LINE AND    *
003300*                            OPT-TRAILER-LINE PRINT IMAGES.   *
003400* 021598    DLP  Y2K-041     REVIEWED - NO DATE FIELDS ON     *
003500*                            THIS FEED, NO CHANGE REQUIRED.   *
003600* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.      *
003700* 041502    SGP  CR-1341     ADDED OPT-FROM-TO-KEY REDEFINES  *
003800*                            FOR THE NETTING JOB'S DUPLICATE- *
003900*                            PAIR CHECK.                      *
004000* 091907    SGP  CR-1409     ADDED OPT-AMOUNT-PARTS REDEFINES *
004100*                            FOR THE REPORT EDIT ROUTINE.     *
004200* 070109    SHREENI  ------  CARRIED FORWARD INTO THE SPARK   *
004300*                            METADATA COPYBOOK LIBRARY AS-IS. *
004310* 091314    SHREENI  CR-1484     ADDED OPT-PAYMENT-RECORD-RAW  *
004320*                            REDEFINES OF THE WHOLE RECORD FOR *
004330*                            THE NETTING JOB'S DUMP/EDIT       *
004340*                            ROUTINE, AND OPT-TL-REDUCTION-MSG *
004350*                            ON THE TRAILER FOR THE REDUCTION  *
004360*                            SUMMARY WORDING.                  *
004400*----------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-USER-ID IS "0" THRU "9".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MTF-OPT-PAYMENT-RECORD ASSIGN TO "FNAME".
005300     SELECT MTF-OPT-REPORT-LINE    ASSIGN TO "PNAME".
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  MTF-OPT-PAYMENT-RECORD.
005700 01  OPT-PAYMENT-RECORD.
005800     05  OPT-FROM-TO.
005900         10  OPT-FROM-USER-ID          PIC 9(9).
006000         10  OPT-TO-USER-ID            PIC 9(9).
006100     05  OPT-FROM-TO-KEY REDEFINES OPT-FROM-TO
006200                                       PIC 9(18).
006300     05  OPT-AMOUNT                    PIC S9(8)V99.
006400     05  OPT-AMOUNT-PARTS REDEFINES OPT-AMOUNT.
006500         10  OPT-AMOUNT-WHOLE          PIC S9(8).
006600         10  OPT-AMOUNT-DECIMAL        PIC 9(2).
006700     05  FILLER                        PIC X(20).
006750 01  OPT-PAYMENT-RECORD-RAW REDEFINES OPT-PAYMENT-RECORD
006760                                       PIC X(48).
006800 FD  MTF-OPT-REPORT-LINE.
006900 01  OPT-REPORT-LINE.
007000     05  OPT-RL-FROM-USER              PIC ZZZZZZZZ9.
007100     05  FILLER                        PIC X(3)  VALUE SPACES.
007200     05  OPT-RL-TO-USER                PIC ZZZZZZZZ9.
007300     05  FILLER                        PIC X(3)  VALUE SPACES.
007400     05  OPT-RL-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
007500     05  FILLER                        PIC X(50) VALUE SPACES.
007600 01  OPT-TRAILER-LINE.
007700     05  FILLER                        PIC X(15)
007800             VALUE 'ORIGINAL TXNS: '.
007900     05  OPT-TL-ORIGINAL-COUNT         PIC ZZZ,ZZ9.
008000     05  FILLER                        PIC X(20)
008100             VALUE ' OPTIMIZED PMTS: '.
008200     05  OPT-TL-OPTIMIZED-COUNT        PIC ZZZ,ZZ9.
008250     05  FILLER                        PIC X(1)  VALUE SPACE.
008260     05  OPT-TL-REDUCTION-MSG          PIC X(75).
008300     05  FILLER                        PIC X(4)  VALUE SPACES.
008400 WORKING-STORAGE SECTION.
008500 01  WS-MTF-OPT-COUNTERS.
008600     05  WS-OPT-RECS-WRITTEN-CT        PIC 9(9) COMP.
008700     05  WS-OPT-ORIGINAL-CT            PIC 9(9) COMP.
008800     05  FILLER                        PIC X(20).
008900 PROCEDURE DIVISION.
009000 0000-STOP-RTN.
009100     STOP RUN.
