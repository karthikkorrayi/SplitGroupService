000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DVRA-TXN-DETAIL-RECORD.                          CR-1467 
000300 AUTHOR.         DST. MODIFIED BY SHREENI.
000400 INSTALLATION.   DST SYSTEMS - GROUP LEDGER UNIT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       DST INTERNAL USE ONLY.
000800*----------------------------------------------------------*
000900*                                                            *
001000*   DVRA.TIP01  -  TRANSACTION DETAIL RECORD                 *
001100*                                                            *
001200*   ONE ROW PER PARTICIPANT PER EXPENSE ON THE GXL (GROUP    *
001300*   EXPENSE LEDGER) SUBSYSTEM.  OUTPUT OF THE TRANSACTION    *
001400*   SPLIT ENGINE (TSE.TIP10), INPUT TO THE BALANCE POSTING   *
001500*   LOGIC IN THE SAME RUN AND TO THE SUMMARY PASS (BSR.TIP13)*
001600*                                                            *
001700*----------------------------------------------------------*
001800*     CHANGE LOG                                             *
001900*----------------------------------------------------------*
002000* DATE      BY   REQUEST     DESCRIPTION                     *
002100*----------------------------------------------------------*
002200* 031488    DST  ----------  ORIGINAL DVRA DISTRIBUTION FEED.*
002300* 081991    RJH  CR-1061     RENAMED FROM THE DIVIDEND/CAP-  *
002400*                            GAIN REFRESHER SHAPE ONTO THE   *
002500*                            GXL TRANSACTION DETAIL LAYOUT.  *
002600* 052693    MKT  CR-1188     ADDED TXN-GROUP-ID SO ALL SHARE *
002700*                            ROWS FOR ONE EXPENSE CAN BE     *
002800*                            TIED BACK TOGETHER ON REPORTS.  *
002900* 071795    MKT  CR-1231     ADDED TXN-SPLIT-TYPE AND        *
003000*                            TXN-STATUS 88-LEVELS.           *
003100* 021598    DLP  Y2K-041     EXPANDED TXN-DATE TO CCYYMMDD.  *
003200* 110199    DLP  Y2K-041     Y2K CERTIFICATION SIGN-OFF.     *
003300* 041502    SGP  CR-1341     ADDED TXN-PARTICIPANT-PAIR      *
003400*                            REDEFINES FOR THE LEDGER-POST   *
003500*                            TABLE SEARCH.                   *
003600* 091907    SGP  CR-1409     ADDED TXN-AMOUNT-PARTS          *
003700*                            REDEFINES FOR REPORT EDITING.   *
003800* 070109    SHREENI  ------  CARRIED FORWARD INTO THE SPARK  *
003900*                            METADATA COPYBOOK LIBRARY AS-IS.*
004000*----------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-USER-ID IS "0" THRU "9".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DVRA-TXN-DETAIL-RECORD ASSIGN TO "FNAME".
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  DVRA-TXN-DETAIL-RECORD.
005200 01  TXN-DETAIL-RECORD.
005300     05  TXN-ID                        PIC 9(9).
005400     05  TXN-GROUP-ID                  PIC X(20).
005500     05  TXN-PARTICIPANT-PAIR.
005600         10  TXN-PAID-BY               PIC 9(9).
005700         10  TXN-OWED-BY               PIC 9(9).
005800     05  TXN-PARTICIPANT-PAIR-KEY REDEFINES
005900             TXN-PARTICIPANT-PAIR      PIC 9(18).
006000     05  TXN-AMOUNT                    PIC S9(8)V99.
006100     05  TXN-AMOUNT-PARTS REDEFINES TXN-AMOUNT.
006200         10  TXN-AMOUNT-WHOLE          PIC S9(8).
006300         10  TXN-AMOUNT-DECIMAL        PIC 9(2).
006400     05  TXN-TOTAL-AMOUNT              PIC S9(8)V99.
006500     05  TXN-DESCRIPTION               PIC X(500).
006600     05  TXN-CATEGORY                  PIC X(100).
006700     05  TXN-SPLIT-TYPE                PIC X(10).
006800         88  TXN-SPLIT-EQUAL               VALUE 'EQUAL'.
006900         88  TXN-SPLIT-EXACT               VALUE 'EXACT'.
007000         88  TXN-SPLIT-PERCENTAGE          VALUE 'PERCENTAGE'.
007100     05  TXN-STATUS                    PIC X(9).
007200         88  TXN-STATUS-ACTIVE             VALUE 'ACTIVE'.
007300         88  TXN-STATUS-CANCELLED          VALUE 'CANCELLED'.
007400         88  TXN-STATUS-SETTLED            VALUE 'SETTLED'.
007500     05  TXN-CREATED-BY                PIC 9(9).
007600     05  TXN-DATE                      PIC 9(8).
007700     05  TXN-DATE-DTE REDEFINES TXN-DATE.
007800         10  TXN-DATE-YYYY-DTE.
007900             15  TXN-DATE-CC-DTE       PIC 9(2).
008000             15  TXN-DATE-YY-DTE       PIC 9(2).
008100         10  TXN-DATE-MM-DTE           PIC 9(2).
008200         10  TXN-DATE-DD-DTE           PIC 9(2).
008300     05  TXN-NOTES                     PIC X(500).
008400     05  FILLER                        PIC X(10).
008500 WORKING-STORAGE SECTION.
008600 01  WS-DVRA-DETAIL-COUNTERS.
008700     05  WS-TXN-RECS-READ-CT           PIC 9(9) COMP.
008800     05  WS-TXN-RECS-WRITTEN-CT        PIC 9(9) COMP.
008900     05  FILLER                        PIC X(20).
009000 PROCEDURE DIVISION.
009100 0000-STOP-RTN.
009200     STOP RUN.
